000100******************************************************************
000200*                                                                *
000300*   CRBLOAN  -  CANONICAL LOAN (TRADE LINE) RECORD
000400*                                                                *
000500*   ZERO OR MORE RECORDS PER CUSTOMER, GROUPED UNDER THE OWNING  *
000600*   CUSTOMER-ID (CONTROL-BREAK KEY).  WRITTEN BY THE REPORT      *
000700*   FORMATTER (CRB100) TO THE NORMALIZED LOAN FILE AND READ BY   *
000800*   EACH OF THE THREE ANALYSIS PROGRAMS.  PAYMENT HISTORY IS     *
000900*   CARRIED MOST-RECENT-MONTH FIRST, UP TO 48 MONTHS; UNUSED     *
001000*   SLOTS ARE LEFT BLANK BY THE FORMATTER.                       *
001100*                                                                *
001200*   MAINTENANCE                                                  *
001300*     2003-06-11  R.ECHEVARRIA  ORIGINAL LAYOUT CUT FROM CRB100  *
001400*     2011-10-04  D.OKONKWO     EXPANDED HISTORY FROM 36 TO 48   *
001500*                               MONTHS PER BUREAU FORMAT CHANGE  *
001600*                                                                *
001700******************************************************************
001800 01  CRB-LOAN-RECORD.
001900     05  LN-CUSTOMER-ID              PIC X(10).
002000     05  LN-ACCOUNT-TYPE             PIC X(20).
002100     05  LN-ACCOUNT-STATUS           PIC X(10).
002200     05  LN-DISBURSED-AMT            PIC X(15).
002300     05  LN-CURRENT-BAL              PIC X(15).
002400     05  LN-DISBURSED-DATE           PIC X(10).
002500     05  LN-CLOSED-DATE              PIC X(10).
002600     05  LN-SECURITY-STATUS          PIC X(10).
002700     05  LN-PAYMENT-MONTH-CNT        PIC 9(02).
002800     05  LN-PAYMENT-HISTORY          OCCURS 48 TIMES.
002900         10  LN-PAY-DATE             PIC X(07).
003000         10  LN-PAY-STATUS           PIC X(07).
003100     05  FILLER                      PIC X(10).
003200
