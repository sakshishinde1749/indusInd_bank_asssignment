000100 IDENTIFICATION DIVISION.
000200 ************************
000300
000400 PROGRAM-ID. CRB200.
000500 AUTHOR. R. ECHEVARRIA.
000600 INSTALLATION. CONSUMER RISK SYSTEMS.
000700 DATE-WRITTEN. JULY 8 1986.
000800 DATE-COMPILED.
000900 SECURITY. CONFIDENTIAL - BANK INTERNAL USE ONLY.
001000 ************************************************************
001100*                                                           *
001200*                   CHANGE LOG                              *
001300*                                                           *
001400*   DATE       BY            REQUEST    DESCRIPTION              *
001500*   -------  ------------  ---------  ----------------------- *
001600*   86-07-08 R.ECHEVARRIA  CR86098    ORIGINAL PROGRAM. SCORES *  CR86098 
001700*                       EACH CUSTOMER'S TRADES FOR 30+ DAYS *
001800*                       PAST DUE AND WRITES THE DPD SUMMARY,*
001900*                       DETAIL AND OVERALL-STATS REPORTS.   *
002000*   89-02-17 R.ECHEVARRIA  CR89041    DPD STATUS-CODE TABLE    *  CR89041 
002100*                       WIDENED - BUREAU ADDED THE "SMA"    *
002200*                       SPECIAL-MENTION ASSET CODE.         *
002300*   93-05-26 J.PELLETIER   CR93112    DETAIL REPORT NOW LISTS  *  CR93112 
002400*                       THE ACTUAL DPD MONTH LIST INSTEAD   *
002500*                       OF JUST A YES/NO FLAG.              *
002600*   98-10-30 D.OKONKWO     Y2K0098    YEAR 2000 REMEDIATION -  *  Y2K0098 
002700*                       RUN-DATE WORK AREA EXPANDED TO A    *
002800*                       4-DIGIT YEAR WITH CENTURY WINDOW.   *
002900*   99-01-14 D.OKONKWO     Y2K0112    Y2K RETEST - NO FURTHER  *  Y2K0112 
003000*                       CHANGES REQUIRED.                   *
003100*   03-06-11 D.OKONKWO     CR03219    NOW READS THE SHARED     *  CR03219 
003200*                       CRBHDR/CRBLOAN COPYBOOKS INSTEAD    *
003300*                       OF ITS OWN PRIVATE RECORD LAYOUTS.  *
003400*   11-10-04 M.SUDDERTH    CR11287    PAYMENT HISTORY WIDENED  *  CR11287 
003500*                       FROM 36 TO 48 MONTHS PER BUREAU     *
003600*                       FORMAT CHANGE NOTICE 11-6.          *
003700*   14-03-19 T.NAKAGAWA    CR14077    PERCENTAGE NOW ROUNDED   *  CR14077 
003800*                       TO 2 DECIMALS INSTEAD OF TRUNCATED  *
003900*                       PER AUDIT FINDING 14-06.            *
004000*   19-02-11 T.NAKAGAWA    CR19033    CHANGED STOP RUN TO      *  CR19033 
004100*                       GOBACK SO CRB900 CAN CALL THIS      *
004200*                       STEP DIRECTLY - STILL RUNS STAND-   *
004300*                       ALONE UNDER ITS OWN JOB STEP TOO.   *
004400*   21-03-09 T.NAKAGAWA    CR21047    A HEADER WITH A BAD      *  CR21047
004500*                       RECORD COMES OUT OF CRB100 WITH NO  *
004600*                       MATCHING LOAN RECORD SKIPPED.  THE  *
004700*                       OLD INNER-LOOP LOGIC NEVER READ     *
004800*                       PAST SUCH AN ORPHAN LOAN, SO IT SAT *
004900*                       AT THE FRONT OF THE SORTED LOAN     *
005000*                       FILE AND STARVED EVERY CUSTOMER     *
005100*                       BEHIND IT.  REBUILT AS A REAL       *
005200*                       HEADER/LOAN MATCH-MERGE LIKE CRB220 *
005300*                       USES, WITH A NEW BRANCH THAT SKIPS  *
005400*                       AND COUNTS AN UNMATCHED LOAN.       *
005410*   21-04-22 T.NAKAGAWA    CR21063    DPD DETAIL HEADER REBUILT*  CR21063
005420*                       WITH A STRING THAT DELIMITED BY SIZE*
005430*                       OFF ITS OWN RECEIVING FIELD - THE   *
005440*                       "DPD MONTHS" COLUMN NEVER MADE IT   *
005450*                       INTO DPDDTL.  NOW BUILT WITH PLAIN  *
005460*                       MOVE STATEMENTS AGAINST REFERENCE   *
005470*                       MODIFICATION, NO STRING INVOLVED.   *
005500*                                                           *
005600 ************************************************************
005700*                                                           *
005800*                 PROGRAM NARRATIVE                         *
005900*                                                           *
006000*   CRB200 IS THE DPD (DAYS-PAST-DUE) ANALYSIS.  FOR EACH       *
006100*   CUSTOMER IT EXAMINES EVERY TRADE'S PAYMENT HISTORY, SCORES  *
006200*   EACH MONTH'S STATUS CODE AGAINST THE DPD TABLE BELOW, AND   *
006300*   FLAGS A TRADE AS "30+ DPD" IF ANY MONTH REACHED 30 DAYS OR  *
006400*   MORE PAST DUE.  IT REPORTS THE PERCENTAGE OF SUCH TRADES    *
006500*   PER CUSTOMER AND FOR THE WHOLE PORTFOLIO.                   *
006600*                                                           *
006700*   INPUT:    CRBHDROT  -  NORMALIZED HEADER FILE           *
006800*             CRBLNOT   -  NORMALIZED LOAN FILE             *
006900*   OUTPUT:   DPDSUM    -  DPD SUMMARY REPORT               *
007000*             DPDDTL    -  DPD DETAIL REPORT                *
007100*             DPDOVR    -  DPD OVERALL-STATISTICS REPORT    *
007200*                                                           *
007300 ************************************************************
007400
007500 ENVIRONMENT DIVISION.
007600 ********************
007700
007800 CONFIGURATION SECTION.
007900 *********************
008000
008100 SPECIAL-NAMES.
008200     C01 IS TOP-OF-FORM
008300     CLASS NUMERIC-TEXT-CLASS IS "0" THRU "9"
008400     UPSI-0 ON STATUS IS CRB-RERUN-REQUESTED
008500           OFF STATUS IS CRB-NORMAL-RUN.
008600
008700 INPUT-OUTPUT SECTION.
008800 ********************
008900
009000 FILE-CONTROL.
009100
009200     SELECT CRB-HEADER-FILE
009300        ASSIGN TO "CRBHDROT".
009400
009500     SELECT CRB-LOAN-FILE
009600        ASSIGN TO "CRBLNOT".
009700
009800     SELECT SORT-HEADER-FILE
009900        ASSIGN TO "SRTHDR".
010000
010100     SELECT SORT-LOAN-FILE
010200        ASSIGN TO "SRTLN".
010300
010400     SELECT SORTED-HEADER-FILE
010500        ASSIGN TO "CRBHSRT"
010600        ORGANIZATION IS LINE SEQUENTIAL.
010700
010800     SELECT SORTED-LOAN-FILE
010900        ASSIGN TO "CRBLNSRT"
011000        ORGANIZATION IS LINE SEQUENTIAL.
011100
011200     SELECT DPD-SUMMARY-FILE
011300        ASSIGN TO "DPDSUM".
011400
011500     SELECT DPD-DETAIL-FILE
011600        ASSIGN TO "DPDDTL".
011700
011800     SELECT DPD-OVERALL-FILE
011900        ASSIGN TO "DPDOVR".
012000
012100
012200 DATA DIVISION.
012300 **************
012400
012500 FILE SECTION.
012600 ************
012700
012800 FD  CRB-HEADER-FILE.
012900 01  CRB-HEADER-FILE-REC            PIC X(100).
013000
013100 FD  CRB-LOAN-FILE.
013200 01  CRB-LOAN-FILE-REC              PIC X(784).
013300
013400 SD  SORT-HEADER-FILE.
013500 01  SORT-HEADER-RECORD.
013600     05  SR-H-CUSTOMER-ID           PIC X(10).
013700     05  FILLER                     PIC X(90).
013800
013900 SD  SORT-LOAN-FILE.
014000 01  SORT-LOAN-RECORD.
014100     05  SR-L-CUSTOMER-ID           PIC X(10).
014200     05  FILLER                     PIC X(774).
014300
014400 FD  SORTED-HEADER-FILE.
014500 01  SORTED-HEADER-REC              PIC X(100).
014600
014700 FD  SORTED-LOAN-FILE.
014800 01  SORTED-LOAN-REC                PIC X(784).
014900
015000 FD  DPD-SUMMARY-FILE.
015100 01  DPD-SUMMARY-RECORD             PIC X(80).
015200
015300 FD  DPD-DETAIL-FILE.
015400 01  DPD-DETAIL-RECORD              PIC X(700).
015500
015600 FD  DPD-OVERALL-FILE.
015700 01  DPD-OVERALL-RECORD             PIC X(60).
015800
015900
016000 WORKING-STORAGE SECTION.
016100 ***********************
016200
016300 COPY CRBHDR.
016400 COPY CRBLOAN.
016500
016600 ************************************************************
016700*                                                           *
016800*                   SWITCHES                                *
016900*                                                           *
017000 ************************************************************
017100
017200 77  AC-SKIPPED-COUNT                PIC 9(05) COMP.              CR21047 
017300
017400 01  SWITCHES.
017500     05  WA-HAS-DPD-FLAG             PIC X(01).
017600         88  LOAN-HAS-30-DPD             VALUE "Y".
017700     05  FILLER                      PIC X(01).
017800
017900 ************************************************************
018000*                                                           *
018100*                 ACCUMULATORS                              *
018200*                                                           *
018300 ************************************************************
018400
018500 01  ACCUMULATORS.
018600     05  AC-GRAND-TOTAL-TRADES       PIC 9(07) COMP.
018700     05  AC-GRAND-DPD-TRADES         PIC 9(07) COMP.
018800     05  WA-CUST-TOTAL-TRADES        PIC 9(03) COMP.
018900     05  WA-CUST-DPD-TRADES          PIC 9(03) COMP.
019000     05  WA-SUB                      PIC 9(02) COMP.
019100     05  FILLER                      PIC X(01).
019200
019300
019400 ************************************************************
019500*                                                           *
019600*                 WORK AREA FIELDS                          *
019700*                                                           *
019800 ************************************************************
019900
020000 01  WORK-AREA.
020100     05  WA-ACCEPT-DATE.
020200         10  WA-ACCEPT-YY            PIC 9(02).
020300         10  WA-ACCEPT-MM            PIC 9(02).
020400         10  WA-ACCEPT-DD            PIC 9(02).
020500     05  WA-CENTURY                  PIC 9(02).
020600
020700     05  WA-DATE.
020800         10  WA-MONTH                PIC 9(02).
020900         10  WA-DAY                  PIC 9(02).
021000         10  WA-YEAR                 PIC 9(04).
021100     05  WA-RUN-DATE REDEFINES WA-DATE PIC 9(08).
021200
021300     05  WA-CUST-PERCENT             PIC 9(03)V99.
021400     05  WA-OVERALL-PERCENT          PIC 9(03)V99.
021500
021600     05  WA-LHS-CODE                 PIC X(03).
021700     05  WA-LHS-NUMERIC REDEFINES WA-LHS-CODE PIC 9(03).
021800     05  WA-RHS-TEXT                 PIC X(03).
021900     05  WA-DPD-DAYS                 PIC 9(03).
022000
022100     05  WA-DPD-LIST                 PIC X(400).
022200     05  WA-DPD-LIST-PTR             PIC 9(03) COMP.
022300     05  WA-HAS-DPD-TEXT             PIC X(03).
022400
022500     05  WA-EDIT-COUNT-1             PIC ZZZZ9.
022600     05  WA-EDIT-COUNT-2             PIC ZZZZ9.
022700     05  WA-EDIT-PERCENT             PIC ZZ9.99.
022800     05  FILLER                      PIC X(01).
022900
023000
023100 ************************************************************
023200*                                                           *
023300*        EMBEDDED DPD STATUS-CODE LOOKUP TABLE              *
023400*                                                           *
023500 ************************************************************
023600
023700 01  DPD-CODE-DATA.
023800     05  FILLER                      PIC X(06) VALUE "DBT151".
023900     05  FILLER                      PIC X(06) VALUE "DDD000".
024000     05  FILLER                      PIC X(06) VALUE "LSS181".
024100     05  FILLER                      PIC X(06) VALUE "SMA061".
024200     05  FILLER                      PIC X(06) VALUE "STD000".
024300     05  FILLER                      PIC X(06) VALUE "SUB091".
024400     05  FILLER                      PIC X(06) VALUE "XXX000".
024500
024600 01  DPD-CODE-TABLE REDEFINES DPD-CODE-DATA.
024700     05  DPD-CODE-ENTRY OCCURS 7 TIMES
024800         ASCENDING KEY DPD-CODE-NAME
024900         INDEXED BY DPD-INDEX.
025000         10  DPD-CODE-NAME           PIC X(03).
025100         10  DPD-CODE-DAYS           PIC 9(03).
025200
025300
025400 ************************************************************
025500*                                                           *
025600*              WORKING REPORT LINE AREAS                    *
025700*                                                           *
025800 ************************************************************
025900
026000 01  DPD-SUMMARY-LINE                PIC X(80).
026100 01  DPD-DETAIL-LINE                 PIC X(700).
026200 01  DPD-OVERALL-LINE                PIC X(60).
026300
026400
026500 PROCEDURE DIVISION.
026600 *******************
026700 ************************************************************
026800*                                                           *
026900*   MAIN-PROGRAM.  THIS IS THE MAIN PARAGRAPH OF THIS PROGRAM
027000*                                                           *
027100 ************************************************************
027200
027300 MAIN-PROGRAM.
027400
027500     PERFORM A-100-INITIALIZATION.
027600     PERFORM C-100-MERGE-DRIVER THRU C-100-EXIT.                  CR21047 
027700     PERFORM D-100-WRAP-UP.
027800     GOBACK.
027900
028000 ************************************************************
028100*                                                           *
028200*              HOUSEKEEPING PARAGRAPH FOLLOWS               *
028300*                                                           *
028400 ************************************************************
028500
028600 A-100-INITIALIZATION.
028700
028800     INITIALIZE ACCUMULATORS.
028900     MOVE 0 TO AC-SKIPPED-COUNT.                                  CR21047 
029000
029100     SORT SORT-HEADER-FILE
029200        ON ASCENDING KEY SR-H-CUSTOMER-ID
029300        USING CRB-HEADER-FILE
029400        GIVING SORTED-HEADER-FILE.
029500
029600     SORT SORT-LOAN-FILE
029700        ON ASCENDING KEY SR-L-CUSTOMER-ID
029800        USING CRB-LOAN-FILE
029900        GIVING SORTED-LOAN-FILE.
030000
030100     ACCEPT WA-ACCEPT-DATE FROM DATE.
030200     IF WA-ACCEPT-YY < 50
030300        MOVE 20 TO WA-CENTURY
030400     ELSE
030500        MOVE 19 TO WA-CENTURY.
030600     MOVE WA-ACCEPT-MM TO WA-MONTH.
030700     MOVE WA-ACCEPT-DD TO WA-DAY.
030800     MOVE WA-CENTURY TO WA-YEAR(1:2).
030900     MOVE WA-ACCEPT-YY TO WA-YEAR(3:2).
031000
031100     OPEN INPUT SORTED-HEADER-FILE
031200               SORTED-LOAN-FILE
031300         OUTPUT DPD-SUMMARY-FILE
031400                DPD-DETAIL-FILE
031500                DPD-OVERALL-FILE.
031600
031700     PERFORM C-900-WRITE-COLUMN-HEADERS THRU C-900-EXIT.
031800
031900     MOVE 0 TO WA-CUST-TOTAL-TRADES.
032000     MOVE 0 TO WA-CUST-DPD-TRADES.
032100
032200     READ SORTED-HEADER-FILE INTO CRB-HEADER-RECORD
032300        AT END
032400            MOVE HIGH-VALUES TO CH-CUSTOMER-ID.                   CR21047 
032500
032600     READ SORTED-LOAN-FILE INTO CRB-LOAN-RECORD
032700        AT END
032800            MOVE HIGH-VALUES TO LN-CUSTOMER-ID.                   CR21047 
032900
033000
033100 ************************************************************
033200*                                                           *
033300*            WRITE THE COLUMN HEADER ROWS                  *
033400*                                                           *
033500 ************************************************************
033600
033700 C-900-WRITE-COLUMN-HEADERS.
033800
033900     MOVE "CUSTOMER ID,TOTAL TRADES,30+ DPD TRADES,PERCENTAGE"
034000        TO DPD-SUMMARY-LINE.
034100     WRITE DPD-SUMMARY-RECORD FROM DPD-SUMMARY-LINE.
034200
034300     MOVE SPACES TO DPD-DETAIL-LINE.
034400     MOVE "CUSTOMER ID,LOAN TYPE,LOAN STATUS,HAS 30+ DPD,"
034500        TO DPD-DETAIL-LINE(1:46).
034600     MOVE "DPD MONTHS" TO DPD-DETAIL-LINE(47:10).
034800     WRITE DPD-DETAIL-RECORD FROM DPD-DETAIL-LINE.
034900
035000     MOVE "METRIC,VALUE" TO DPD-OVERALL-LINE.
035100     WRITE DPD-OVERALL-RECORD FROM DPD-OVERALL-LINE.
035200
035300 C-900-EXIT.
035400     EXIT.
035500
035600
035700 ************************************************************
035800*                                                           *
035900*     HEADER/LOAN MATCH-MERGE DRIVER PARAGRAPH              *
036000*                                                           *
036100*   21-03-09 CR21047 - REBUILT FROM A HEADER-DRIVEN INNER     *
036200*   LOOP INTO A TRUE MATCH-MERGE OVER BOTH SORTED STREAMS, THE  *
036300*   SAME WAY CRB220 DOES IT, SO A LOAN WITH NO MATCHING HEADER  *
036400*   GETS SKIPPED INSTEAD OF STALLING THE LOAN FILE FOR EVERY    *
036500*   CUSTOMER BEHIND IT.                                         *
036600*                                                           *
036700 ************************************************************
036800
036900 C-100-MERGE-DRIVER.                                              CR21047 
037000
037100     PERFORM C-200-MERGE-STEP THRU C-200-EXIT                     CR21047 
037200        UNTIL CH-CUSTOMER-ID = HIGH-VALUES                        CR21047 
037300          AND LN-CUSTOMER-ID = HIGH-VALUES.                       CR21047 
037400
037500 C-100-EXIT.
037600     EXIT.
037700
037800 ************************************************************
037900*                                                           *
038000*                ONE MATCH-MERGE STEP                       *
038100*                                                           *
038200 ************************************************************
038300
038400 C-200-MERGE-STEP.                                                CR21047 
038500
038600     EVALUATE TRUE                                                CR21047 
038700        WHEN CH-CUSTOMER-ID = LN-CUSTOMER-ID                      CR21047 
038800            PERFORM C-210-PROCESS-CUSTOMER-LOANS THRU C-210-EXIT  CR21047 
038900        WHEN CH-CUSTOMER-ID < LN-CUSTOMER-ID                      CR21047 
039000            PERFORM C-400-FINISH-CUSTOMER THRU C-400-EXIT         CR21047 
039100        WHEN OTHER                                                CR21047 
039200            PERFORM C-500-SKIP-ORPHAN-LOAN THRU C-500-EXIT.       CR21047 
039300
039400 C-200-EXIT.
039500     EXIT.
039600
039700
039800 ************************************************************
039900*                                                           *
040000*    SCORE ONE LOAN AND WRITE ITS DETAIL ROW                *
040100*                                                           *
040200 ************************************************************
040300
040400 C-210-PROCESS-CUSTOMER-LOANS.
040500
040600     PERFORM C-300-SCORE-LOAN-DPD THRU C-300-EXIT.
040700
040800     ADD 1 TO WA-CUST-TOTAL-TRADES.
040900     IF LOAN-HAS-30-DPD
041000        ADD 1 TO WA-CUST-DPD-TRADES.
041100
041200     PERFORM C-420-WRITE-DETAIL-ROW THRU C-420-EXIT.
041300
041400     READ SORTED-LOAN-FILE INTO CRB-LOAN-RECORD
041500        AT END
041600            MOVE HIGH-VALUES TO LN-CUSTOMER-ID.                   CR21047 
041700
041800 C-210-EXIT.
041900     EXIT.
042000
042100
042200 ************************************************************
042300*                                                           *
042400*   SCAN ONE LOAN'S PAYMENT HISTORY AND FLAG 30+ DPD MONTHS    *
042500*                                                           *
042600 ************************************************************
042700
042800 C-300-SCORE-LOAN-DPD.
042900
043000     MOVE "N" TO WA-HAS-DPD-FLAG.
043100     MOVE SPACES TO WA-DPD-LIST.
043200     MOVE 1 TO WA-DPD-LIST-PTR.
043300
043400     PERFORM C-310-SCORE-ONE-MONTH THRU C-310-EXIT
043500        VARYING WA-SUB FROM 1 BY 1
043600        UNTIL WA-SUB > LN-PAYMENT-MONTH-CNT.
043700
043800     IF WA-DPD-LIST-PTR = 1
043900        MOVE "NONE" TO WA-DPD-LIST.
044000
044100 C-300-EXIT.
044200     EXIT.
044300
044400 ************************************************************
044500*                                                           *
044600*     DECODE ONE MONTH'S STATUS AND SCORE ITS DPD
044700*                                                           *
044800 ************************************************************
044900
045000 C-310-SCORE-ONE-MONTH.
045100
045200     UNSTRING LN-PAY-STATUS(WA-SUB) DELIMITED BY "/"
045300        INTO WA-LHS-CODE WA-RHS-TEXT.
045400
045500     SET DPD-INDEX TO 1.
045600     SEARCH ALL DPD-CODE-ENTRY
045700        AT END
045800            MOVE WA-LHS-NUMERIC TO WA-DPD-DAYS
045900        WHEN DPD-CODE-NAME(DPD-INDEX) = WA-LHS-CODE
046000            MOVE DPD-CODE-DAYS(DPD-INDEX) TO WA-DPD-DAYS.
046100
046200     IF WA-DPD-DAYS >= 30
046300        MOVE "Y" TO WA-HAS-DPD-FLAG
046400        PERFORM C-320-APPEND-DPD-ENTRY THRU C-320-EXIT.
046500
046600 C-310-EXIT.
046700     EXIT.
046800
046900
047000 ************************************************************
047100*                                                           *
047200*     APPEND ONE QUALIFYING MONTH TO THE DPD LIST TEXT      *
047300*                                                           *
047400 ************************************************************
047500
047600 C-320-APPEND-DPD-ENTRY.
047700
047800     IF WA-DPD-LIST-PTR > 1
047900        STRING "; " DELIMITED BY SIZE
048000            INTO WA-DPD-LIST WITH POINTER WA-DPD-LIST-PTR.
048100
048200     STRING LN-PAY-DATE(WA-SUB) DELIMITED BY SIZE
048300           ": " DELIMITED BY SIZE
048400           WA-DPD-DAYS DELIMITED BY SIZE
048500           " DAYS" DELIMITED BY SIZE
048600        INTO WA-DPD-LIST WITH POINTER WA-DPD-LIST-PTR.
048700
048800 C-320-EXIT.
048900     EXIT.
049000
049100
049200 ************************************************************
049300*                                                           *
049400*    WRITE ONE CUSTOMER SUMMARY ROW, ADVANCE HEADER         *
049500*                                                           *
049600*   21-03-09 CR21047 - TAKES OVER THE PERCENT COMPUTE AND THE *
049700*   GRAND-TOTAL ROLL-UP THAT USED TO LIVE IN THE OLD PER-        *
049800*   CUSTOMER DRIVER PARAGRAPH, SINCE THE MERGE NOW CALLS THIS   *
049900*   PARAGRAPH DIRECTLY ON A HEADER BREAK.                       *
050000*                                                           *
050100 ************************************************************
050200
050300 C-400-FINISH-CUSTOMER.                                           CR21047 
050400
050500     IF WA-CUST-TOTAL-TRADES = 0                                  CR21047 
050600        MOVE 0 TO WA-CUST-PERCENT                                 CR21047 
050700     ELSE                                                         CR21047 
050800        COMPUTE WA-CUST-PERCENT ROUNDED =                         CR21047 
050900            (WA-CUST-DPD-TRADES / WA-CUST-TOTAL-TRADES) * 100.    CR21047 
051000
051100     PERFORM C-410-WRITE-SUMMARY-ROW THRU C-410-EXIT.             CR21047 
051200
051300     ADD WA-CUST-TOTAL-TRADES TO AC-GRAND-TOTAL-TRADES.           CR21047 
051400     ADD WA-CUST-DPD-TRADES TO AC-GRAND-DPD-TRADES.               CR21047 
051500
051600     MOVE 0 TO WA-CUST-TOTAL-TRADES.                              CR21047 
051700     MOVE 0 TO WA-CUST-DPD-TRADES.                                CR21047 
051800
051900     READ SORTED-HEADER-FILE INTO CRB-HEADER-RECORD
052000        AT END
052100            MOVE HIGH-VALUES TO CH-CUSTOMER-ID.                   CR21047 
052200
052300 C-400-EXIT.
052400     EXIT.
052500
052600
052700 ************************************************************
052800*                                                           *
052900*             WRITE ONE CUSTOMER SUMMARY ROW                *
053000*                                                           *
053100 ************************************************************
053200
053300 C-410-WRITE-SUMMARY-ROW.                                         CR21047 
053400
053500     MOVE WA-CUST-TOTAL-TRADES TO WA-EDIT-COUNT-1.
053600     MOVE WA-CUST-DPD-TRADES TO WA-EDIT-COUNT-2.
053700     MOVE WA-CUST-PERCENT TO WA-EDIT-PERCENT.
053800
053900     MOVE SPACES TO DPD-SUMMARY-LINE.
054000     STRING CH-CUSTOMER-ID DELIMITED BY SIZE
054100           "," DELIMITED BY SIZE
054200           WA-EDIT-COUNT-1 DELIMITED BY SIZE
054300           "," DELIMITED BY SIZE
054400           WA-EDIT-COUNT-2 DELIMITED BY SIZE
054500           "," DELIMITED BY SIZE
054600           WA-EDIT-PERCENT DELIMITED BY SIZE
054700           "%" DELIMITED BY SIZE
054800        INTO DPD-SUMMARY-LINE.
054900
055000     WRITE DPD-SUMMARY-RECORD FROM DPD-SUMMARY-LINE.
055100
055200 C-410-EXIT.                                                      CR21047 
055300     EXIT.
055400
055500 ************************************************************
055600*                                                           *
055700*             WRITE ONE LOAN DETAIL ROW                     *
055800*                                                           *
055900 ************************************************************
056000
056100 C-420-WRITE-DETAIL-ROW.
056200
056300     IF LOAN-HAS-30-DPD
056400        MOVE "YES" TO WA-HAS-DPD-TEXT
056500     ELSE
056600        MOVE "NO " TO WA-HAS-DPD-TEXT.
056700
056800     MOVE SPACES TO DPD-DETAIL-LINE.
056900     STRING CH-CUSTOMER-ID DELIMITED BY SIZE
057000           "," DELIMITED BY SIZE
057100           LN-ACCOUNT-TYPE DELIMITED BY SIZE
057200           "," DELIMITED BY SIZE
057300           LN-ACCOUNT-STATUS DELIMITED BY SIZE
057400           "," DELIMITED BY SIZE
057500           WA-HAS-DPD-TEXT DELIMITED BY SIZE
057600           "," DELIMITED BY SIZE
057700           WA-DPD-LIST DELIMITED BY SIZE
057800        INTO DPD-DETAIL-LINE.
057900
058000     WRITE DPD-DETAIL-RECORD FROM DPD-DETAIL-LINE.
058100
058200 C-420-EXIT.
058300     EXIT.
058400
058500
058600 ************************************************************
058700*                                                           *
058800*      SKIP A LOAN RECORD WITH NO MATCHING HEADER           *
058900*                                                           *
059000 ************************************************************
059100
059200 C-500-SKIP-ORPHAN-LOAN.                                          CR21047 
059300
059400     DISPLAY "CRB200 - ORPHAN LOAN SKIPPED, CUSTOMER ID "         CR21047 
059500        LN-CUSTOMER-ID.                                           CR21047 
059600     ADD 1 TO AC-SKIPPED-COUNT.                                   CR21047 
059700
059800     READ SORTED-LOAN-FILE INTO CRB-LOAN-RECORD
059900        AT END
060000            MOVE HIGH-VALUES TO LN-CUSTOMER-ID.                   CR21047 
060100
060200 C-500-EXIT.
060300     EXIT.
060400
060500
060600 ************************************************************
060700*                                                           *
060800*                 END OF JOB PARAGRAPH                      *
060900*                                                           *
061000 ************************************************************
061100
061200 D-100-WRAP-UP.
061300
061400     IF AC-GRAND-TOTAL-TRADES = 0
061500        MOVE 0 TO WA-OVERALL-PERCENT
061600     ELSE
061700        COMPUTE WA-OVERALL-PERCENT ROUNDED =
061800            (AC-GRAND-DPD-TRADES / AC-GRAND-TOTAL-TRADES) * 100.
061900
062000     MOVE AC-GRAND-TOTAL-TRADES TO WA-EDIT-COUNT-1.
062100     MOVE SPACES TO DPD-OVERALL-LINE.
062200     STRING "TOTAL TRADES," DELIMITED BY SIZE
062300           WA-EDIT-COUNT-1 DELIMITED BY SIZE
062400        INTO DPD-OVERALL-LINE.
062500     WRITE DPD-OVERALL-RECORD FROM DPD-OVERALL-LINE.
062600
062700     MOVE AC-GRAND-DPD-TRADES TO WA-EDIT-COUNT-2.
062800     MOVE SPACES TO DPD-OVERALL-LINE.
062900     STRING "TRADES WITH 30+ DPD," DELIMITED BY SIZE
063000           WA-EDIT-COUNT-2 DELIMITED BY SIZE
063100        INTO DPD-OVERALL-LINE.
063200     WRITE DPD-OVERALL-RECORD FROM DPD-OVERALL-LINE.
063300
063400     MOVE WA-OVERALL-PERCENT TO WA-EDIT-PERCENT.
063500     MOVE SPACES TO DPD-OVERALL-LINE.
063600     STRING "OVERALL PERCENTAGE," DELIMITED BY SIZE
063700           WA-EDIT-PERCENT DELIMITED BY SIZE
063800           "%" DELIMITED BY SIZE
063900        INTO DPD-OVERALL-LINE.
064000     WRITE DPD-OVERALL-RECORD FROM DPD-OVERALL-LINE.
064100
064200     CLOSE SORTED-HEADER-FILE
064300           SORTED-LOAN-FILE
064400           DPD-SUMMARY-FILE
064500           DPD-DETAIL-FILE
064600           DPD-OVERALL-FILE.
064700
064800     DISPLAY " ".
064900     DISPLAY "CRB200 - DPD ANALYSIS HAS TERMINATED".
065000     DISPLAY "CRB200 - RUN DATE            : " WA-RUN-DATE.
065100     DISPLAY "CRB200 - TOTAL TRADES         : "
065200        AC-GRAND-TOTAL-TRADES.
065300     DISPLAY "CRB200 - TRADES WITH 30+ DPD  : "
065400        AC-GRAND-DPD-TRADES.
065500     DISPLAY "CRB200 - ORPHAN LOANS SKIPPED : "                   CR21047 
065600        AC-SKIPPED-COUNT.                                         CR21047 
065700     DISPLAY " ".
065800
065900 ************************************************************
066000*                    END OF PROGRAM                         *
066100 ************************************************************
