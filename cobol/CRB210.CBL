000100 IDENTIFICATION DIVISION.
000200************************
000300
000400 PROGRAM-ID. CRB210.
000500 AUTHOR. R. ECHEVARRIA.
000600 INSTALLATION. CONSUMER RISK SYSTEMS.
000700 DATE-WRITTEN. SEPTEMBER 15 1987.
000800 DATE-COMPILED.
000900 SECURITY. CONFIDENTIAL - BANK INTERNAL USE ONLY.
001000******************************************************************
001100*                                                                *
001200*                        CHANGE LOG                              *
001300*                                                                *
001400*   DATE       BY            REQUEST    DESCRIPTION              *
001500*   ---------  ------------  ---------  ----------------------- *
001600*   1987-09-15 R.ECHEVARRIA  CR87188    ORIGINAL PROGRAM. FINDS  *CR87188 
001700*                            THE WORST (MAXIMUM) NUMBER OF 30+   *
001800*                            DPD MONTHS ON ANY ONE TRADE PER     *
001900*                            CUSTOMER, AND THE PORTFOLIO WORST.  *
002000*   1990-11-02 J.PELLETIER   CR90241    WORK FILE WK210MX ADDED  *CR90241 
002100*                            SO THE PORTFOLIO MAXIMUM CAN BE     *
002200*                            FOUND WITHOUT HOLDING EVERY         *
002300*                            CUSTOMER'S RESULT IN STORAGE.       *
002400*   1994-04-08 J.PELLETIER   CR94061    TIE-BREAK LOGIC ADDED -  *CR94061 
002500*                            ALL CUSTOMERS AT THE PORTFOLIO      *
002600*                            MAXIMUM ARE NOW LISTED, NOT JUST    *
002700*                            THE FIRST ONE FOUND.                *
002800*   1998-11-09 D.OKONKWO     Y2K0098    YEAR 2000 REMEDIATION -  *Y2K0098 
002900*                            RUN-DATE WORK AREA EXPANDED TO A    *
003000*                            4-DIGIT YEAR WITH CENTURY WINDOW.   *
003100*   1999-01-14 D.OKONKWO     Y2K0112    Y2K RETEST - NO FURTHER  *Y2K0112 
003200*                            CHANGES REQUIRED.                   *
003300*   2003-06-11 D.OKONKWO     CR03219    NOW READS THE SHARED     *CR03219 
003400*                            CRBHDR/CRBLOAN COPYBOOKS INSTEAD    *
003500*                            OF ITS OWN PRIVATE RECORD LAYOUTS.  *
003600*   2011-10-04 M.SUDDERTH    CR11287    PAYMENT HISTORY WIDENED  *CR11287 
003700*                            FROM 36 TO 48 MONTHS PER BUREAU     *
003800*                            FORMAT CHANGE NOTICE 11-6.          *
003900*   2017-08-22 T.NAKAGAWA    CR17144    DETAIL REPORT NO LONGER  *CR17144 
004000*                            LISTS ZERO-COUNT TRADES PER         *
004100*                            CREDIT-RISK REQUEST 17-09.          *
004200*   2019-02-11 T.NAKAGAWA    CR19033    CHANGED STOP RUN TO      *CR19033 
004300*                            GOBACK SO CRB900 CAN CALL THIS      *
004400*                            STEP DIRECTLY - STILL RUNS STAND-   *
004500*                            ALONE UNDER ITS OWN JOB STEP TOO.   *
004600*   2021-03-09 T.NAKAGAWA    CR21047    A HEADER WITH A BAD      *CR21047 
004700*                            RECORD COMES OUT OF CRB100 WITH NO  *
004800*                            MATCHING LOAN RECORD SKIPPED.  THE  *
004900*                            OLD INNER-LOOP LOGIC NEVER READ     *
005000*                            PAST SUCH AN ORPHAN LOAN, SO IT SAT *
005100*                            AT THE FRONT OF THE SORTED LOAN     *
005200*                            FILE AND STARVED EVERY CUSTOMER     *
005300*                            BEHIND IT.  REBUILT AS A REAL       *
005400*                            HEADER/LOAN MATCH-MERGE LIKE CRB220 *
005500*                            USES, WITH A NEW BRANCH THAT SKIPS  *
005600*                            AND COUNTS AN UNMATCHED LOAN.       *
005610*   2021-04-22 T.NAKAGAWA    CR21063    MAX-DPD DETAIL HEADER   *CR21063
005620*                            REBUILT - A STRING THAT DELIMITED  *
005630*                            BY SIZE OFF ITS OWN RECEIVING FIELD*
005640*                            WAS DROPPING THE LAST TWO COLUMNS  *
005650*                            OF THE HEADER.  NOW BUILT WITH     *
005660*                            PLAIN MOVE STATEMENTS AGAINST      *
005670*                            REFERENCE MODIFICATION.            *
005700*                                                                *
005800******************************************************************
005900*                                                                *
006000*                      PROGRAM NARRATIVE                         *
006100*                                                                *
006200*    CRB210 IS THE MAXIMUM-DPD-MONTHS ANALYSIS.  FOR EACH        *
006300*    CUSTOMER IT FINDS THE WORST TRADE - THE ONE WITH THE MOST   *
006400*    30+ DPD MONTHS - AND REPORTS THAT COUNT.  A SECOND PASS     *
006500*    OVER THE WORK FILE THEN FINDS THE PORTFOLIO-WIDE WORST      *
006600*    CUSTOMER(S).                                                *
006700*                                                                *
006800*        INPUT:    CRBHDROT  -  NORMALIZED HEADER FILE           *
006900*                  CRBLNOT   -  NORMALIZED LOAN FILE             *
007000*        OUTPUT:   MAXSUM    -  MAX-DPD SUMMARY REPORT           *
007100*                  MAXDTL    -  MAX-DPD DETAIL REPORT            *
007200*                  MAXOVR    -  MAX-DPD OVERALL-STATISTICS       *
007300*                                                                *
007400******************************************************************
007500
007600 ENVIRONMENT DIVISION.
007700**********************
007800
007900 CONFIGURATION SECTION.
008000**********************
008100
008200 SPECIAL-NAMES.
008300     C01 IS TOP-OF-FORM
008400     CLASS NUMERIC-TEXT-CLASS IS "0" THRU "9"
008500     UPSI-0 ON STATUS IS CRB-RERUN-REQUESTED
008600            OFF STATUS IS CRB-NORMAL-RUN.
008700
008800 INPUT-OUTPUT SECTION.
008900**********************
009000
009100 FILE-CONTROL.
009200
009300     SELECT CRB-HEADER-FILE
009400         ASSIGN TO "CRBHDROT".
009500
009600     SELECT CRB-LOAN-FILE
009700         ASSIGN TO "CRBLNOT".
009800
009900     SELECT SORT-HEADER-FILE
010000         ASSIGN TO "S210HD".
010100
010200     SELECT SORT-LOAN-FILE
010300         ASSIGN TO "S210LN".
010400
010500     SELECT SORTED-HEADER-FILE
010600         ASSIGN TO "C210HS"
010700         ORGANIZATION IS LINE SEQUENTIAL.
010800
010900     SELECT SORTED-LOAN-FILE
011000         ASSIGN TO "C210LS"
011100         ORGANIZATION IS LINE SEQUENTIAL.
011200
011300     SELECT WORK-MAXCUST-FILE
011400         ASSIGN TO "WK210MX"
011500         ORGANIZATION IS LINE SEQUENTIAL.
011600
011700     SELECT MAX-DPD-SUMMARY-FILE
011800         ASSIGN TO "MAXSUM".
011900
012000     SELECT MAX-DPD-DETAIL-FILE
012100         ASSIGN TO "MAXDTL".
012200
012300     SELECT MAX-DPD-OVERALL-FILE
012400         ASSIGN TO "MAXOVR".
012500
012600/
012700 DATA DIVISION.
012800***************
012900
013000 FILE SECTION.
013100**************
013200
013300 FD  CRB-HEADER-FILE.
013400 01  CRB-HEADER-FILE-REC            PIC X(100).
013500
013600 FD  CRB-LOAN-FILE.
013700 01  CRB-LOAN-FILE-REC              PIC X(784).
013800
013900 SD  SORT-HEADER-FILE.
014000 01  SORT-HEADER-RECORD.
014100     05  SR-H-CUSTOMER-ID           PIC X(10).
014200     05  FILLER                     PIC X(90).
014300
014400 SD  SORT-LOAN-FILE.
014500 01  SORT-LOAN-RECORD.
014600     05  SR-L-CUSTOMER-ID           PIC X(10).
014700     05  FILLER                     PIC X(774).
014800
014900 FD  SORTED-HEADER-FILE.
015000 01  SORTED-HEADER-REC              PIC X(100).
015100
015200 FD  SORTED-LOAN-FILE.
015300 01  SORTED-LOAN-REC                PIC X(784).
015400
015500 FD  WORK-MAXCUST-FILE.
015600 01  WORK-MAXCUST-RECORD.
015700     05  WM-CUSTOMER-ID             PIC X(10).
015800     05  WM-MAX-COUNT                PIC 9(03).
015900     05  FILLER                     PIC X(07).
016000
016100 FD  MAX-DPD-SUMMARY-FILE.
016200 01  MAX-DPD-SUMMARY-RECORD         PIC X(40).
016300
016400 FD  MAX-DPD-DETAIL-FILE.
016500 01  MAX-DPD-DETAIL-RECORD          PIC X(500).
016600
016700 FD  MAX-DPD-OVERALL-FILE.
016800 01  MAX-DPD-OVERALL-RECORD         PIC X(700).
016900
017000/
017100 WORKING-STORAGE SECTION.
017200************************
017300
017400     COPY CRBHDR.
017500     COPY CRBLOAN.
017600
017700******************************************************************
017800*                                                                *
017900*                        SWITCHES                                *
018000*                                                                *
018100******************************************************************
018200
018300 77  AC-SKIPPED-COUNT                PIC 9(05) COMP.              CR21047 
018400
018500 01  SWITCHES.
018600     05  SW-END-OF-WORK-FILE         PIC X(01).
018700         88  WORK-EOF                    VALUE "Y".
018800     05  FILLER                      PIC X(01).
018900
019000******************************************************************
019100*                                                                *
019200*                      ACCUMULATORS                              *
019300*                                                                *
019400******************************************************************
019500
019600 01  ACCUMULATORS.
019700     05  AC-CUSTOMER-COUNT           PIC 9(07) COMP.
019800     05  WA-CUST-MAX-COUNT           PIC 9(03) COMP.
019900     05  WA-LOAN-DPD-COUNT           PIC 9(03) COMP.
020000     05  WA-OVERALL-MAX              PIC 9(03) COMP.
020100     05  WA-SUB                      PIC 9(02) COMP.
020200     05  FILLER                      PIC X(01).
020300
020400/
020500******************************************************************
020600*                                                                *
020700*                      WORK AREA FIELDS                          *
020800*                                                                *
020900******************************************************************
021000
021100 01  WORK-AREA.
021200     05  WA-ACCEPT-DATE.
021300         10  WA-ACCEPT-YY            PIC 9(02).
021400         10  WA-ACCEPT-MM            PIC 9(02).
021500         10  WA-ACCEPT-DD            PIC 9(02).
021600     05  WA-CENTURY                  PIC 9(02).
021700
021800     05  WA-DATE.
021900         10  WA-MONTH                PIC 9(02).
022000         10  WA-DAY                  PIC 9(02).
022100         10  WA-YEAR                 PIC 9(04).
022200     05  WA-RUN-DATE REDEFINES WA-DATE PIC 9(08).
022300
022400     05  WA-LHS-CODE                 PIC X(03).
022500     05  WA-LHS-NUMERIC REDEFINES WA-LHS-CODE PIC 9(03).
022600     05  WA-RHS-TEXT                 PIC X(03).
022700     05  WA-DPD-DAYS                 PIC 9(03).
022800
022900     05  WA-DPD-LIST                 PIC X(400).
023000     05  WA-DPD-LIST-PTR             PIC 9(03) COMP.
023100
023200     05  WA-TIED-LIST                PIC X(600).
023300     05  WA-TIED-PTR                 PIC 9(03) COMP.
023400
023500     05  WA-EDIT-SMALL               PIC ZZ9.
023600     05  WA-EDIT-BIG                 PIC ZZZZZZ9.
023700     05  FILLER                      PIC X(01).
023800
023900/
024000******************************************************************
024100*                                                                *
024200*             EMBEDDED DPD STATUS-CODE LOOKUP TABLE              *
024300*                                                                *
024400******************************************************************
024500
024600 01  DPD-CODE-DATA.
024700     05  FILLER                      PIC X(06) VALUE "DBT151".
024800     05  FILLER                      PIC X(06) VALUE "DDD000".
024900     05  FILLER                      PIC X(06) VALUE "LSS181".
025000     05  FILLER                      PIC X(06) VALUE "SMA061".
025100     05  FILLER                      PIC X(06) VALUE "STD000".
025200     05  FILLER                      PIC X(06) VALUE "SUB091".
025300     05  FILLER                      PIC X(06) VALUE "XXX000".
025400
025500 01  DPD-CODE-TABLE REDEFINES DPD-CODE-DATA.
025600     05  DPD-CODE-ENTRY OCCURS 7 TIMES
025700             ASCENDING KEY DPD-CODE-NAME
025800             INDEXED BY DPD-INDEX.
025900         10  DPD-CODE-NAME           PIC X(03).
026000         10  DPD-CODE-DAYS           PIC 9(03).
026100
026200/
026300******************************************************************
026400*                                                                *
026500*                   WORKING REPORT LINE AREAS                    *
026600*                                                                *
026700******************************************************************
026800
026900 01  MAX-DPD-SUMMARY-LINE            PIC X(40).
027000 01  MAX-DPD-DETAIL-LINE             PIC X(500).
027100 01  MAX-DPD-OVERALL-LINE            PIC X(700).
027200
027300/
027400 PROCEDURE DIVISION.
027500*******************
027600******************************************************************
027700*                                                                *
027800*  MAIN-PROGRAM.  THIS IS THE MAIN PARAGRAPH OF THIS PROGRAM     *
027900*                                                                *
028000******************************************************************
028100
028200 MAIN-PROGRAM.
028300
028400     PERFORM A-100-INITIALIZATION.
028500     PERFORM C-100-MERGE-DRIVER THRU C-100-EXIT.                  CR21047 
028600     PERFORM D-100-FIND-OVERALL-MAX THRU D-100-EXIT.
028700     PERFORM D-200-BUILD-TIED-LIST THRU D-200-EXIT.
028800     PERFORM D-300-WRITE-OVERALL-STATS THRU D-300-EXIT.
028900     PERFORM D-900-WRAP-UP.
029000     GOBACK.
029100
029200******************************************************************
029300*                                                                *
029400*                   HOUSEKEEPING PARAGRAPH FOLLOWS               *
029500*                                                                *
029600******************************************************************
029700
029800 A-100-INITIALIZATION.
029900
030000     INITIALIZE ACCUMULATORS.
030100     MOVE 0 TO AC-SKIPPED-COUNT.                                  CR21047 
030200
030300     SORT SORT-HEADER-FILE
030400         ON ASCENDING KEY SR-H-CUSTOMER-ID
030500         USING CRB-HEADER-FILE
030600         GIVING SORTED-HEADER-FILE.
030700
030800     SORT SORT-LOAN-FILE
030900         ON ASCENDING KEY SR-L-CUSTOMER-ID
031000         USING CRB-LOAN-FILE
031100         GIVING SORTED-LOAN-FILE.
031200
031300     ACCEPT WA-ACCEPT-DATE FROM DATE.
031400     IF WA-ACCEPT-YY < 50
031500         MOVE 20 TO WA-CENTURY
031600     ELSE
031700         MOVE 19 TO WA-CENTURY.
031800     MOVE WA-ACCEPT-MM TO WA-MONTH.
031900     MOVE WA-ACCEPT-DD TO WA-DAY.
032000     MOVE WA-CENTURY TO WA-YEAR(1:2).
032100     MOVE WA-ACCEPT-YY TO WA-YEAR(3:2).
032200
032300     OPEN INPUT SORTED-HEADER-FILE
032400                SORTED-LOAN-FILE
032500          OUTPUT WORK-MAXCUST-FILE
032600                 MAX-DPD-SUMMARY-FILE
032700                 MAX-DPD-DETAIL-FILE
032800                 MAX-DPD-OVERALL-FILE.
032900
033000     MOVE "CUSTOMER ID,MAXIMUM 30+ DPD MONTHS"
033100         TO MAX-DPD-SUMMARY-LINE.
033200     WRITE MAX-DPD-SUMMARY-RECORD FROM MAX-DPD-SUMMARY-LINE.
033300
033400     MOVE SPACES TO MAX-DPD-DETAIL-LINE.
033500     MOVE "CUSTOMER ID,LOAN TYPE,DISBURSED DATE,"
033600         TO MAX-DPD-DETAIL-LINE(1:37).
033700     MOVE "NUMBER OF 30+ DPD MONTHS,DPD DETAILS"
033800         TO MAX-DPD-DETAIL-LINE(38:36).
034000     WRITE MAX-DPD-DETAIL-RECORD FROM MAX-DPD-DETAIL-LINE.
034100
034200     MOVE "METRIC,VALUE" TO MAX-DPD-OVERALL-LINE.
034300     WRITE MAX-DPD-OVERALL-RECORD FROM MAX-DPD-OVERALL-LINE.
034400
034500     MOVE 0 TO WA-CUST-MAX-COUNT.
034600
034700     READ SORTED-HEADER-FILE INTO CRB-HEADER-RECORD
034800         AT END
034900             MOVE HIGH-VALUES TO CH-CUSTOMER-ID.                  CR21047 
035000
035100     READ SORTED-LOAN-FILE INTO CRB-LOAN-RECORD
035200         AT END
035300             MOVE HIGH-VALUES TO LN-CUSTOMER-ID.                  CR21047 
035400
035500/
035600******************************************************************
035700*                                                                *
035800*          HEADER/LOAN MATCH-MERGE DRIVER PARAGRAPH              *
035900*                                                                *
036000*   2021-03-09 CR21047 - REBUILT FROM A HEADER-DRIVEN INNER      *CR21047 
036100*   LOOP INTO A TRUE MATCH-MERGE OVER BOTH SORTED STREAMS, THE   *CR21047 
036200*   SAME WAY CRB220 DOES IT, SO A LOAN WITH NO MATCHING HEADER   *CR21047 
036300*   GETS SKIPPED INSTEAD OF STALLING THE LOAN FILE FOR EVERY     *CR21047 
036400*   CUSTOMER BEHIND IT.                                         * CR21047 
036500*                                                                *
036600******************************************************************
036700
036800 C-100-MERGE-DRIVER.                                              CR21047 
036900
037000     PERFORM C-200-MERGE-STEP THRU C-200-EXIT                     CR21047 
037100         UNTIL CH-CUSTOMER-ID = HIGH-VALUES                       CR21047 
037200           AND LN-CUSTOMER-ID = HIGH-VALUES.                      CR21047 
037300
037400 C-100-EXIT.
037500     EXIT.
037600
037700******************************************************************
037800*                                                                *
037900*                   ONE MATCH-MERGE STEP                        *
038000*                                                                *
038100******************************************************************
038200
038300 C-200-MERGE-STEP.                                                CR21047 
038400
038500     EVALUATE TRUE                                                CR21047 
038600         WHEN CH-CUSTOMER-ID = LN-CUSTOMER-ID                     CR21047 
038700             PERFORM C-210-PROCESS-CUSTOMER-LOANS THRU C-210-EXIT CR21047 
038800         WHEN CH-CUSTOMER-ID < LN-CUSTOMER-ID                     CR21047 
038900             PERFORM C-400-FINISH-CUSTOMER THRU C-400-EXIT        CR21047 
039000         WHEN OTHER                                               CR21047 
039100             PERFORM C-500-SKIP-ORPHAN-LOAN THRU C-500-EXIT.      CR21047 
039200
039300 C-200-EXIT.
039400     EXIT.
039500
039600/
039700******************************************************************
039800*                                                                *
039900*        COUNT ONE LOAN'S 30+ DPD MONTHS, WRITE DETAIL ROW       *
040000*                                                                *
040100******************************************************************
040200
040300 C-210-PROCESS-CUSTOMER-LOANS.
040400
040500     PERFORM C-300-COUNT-LOAN-DPD-MONTHS THRU C-300-EXIT.
040600
040700     IF WA-LOAN-DPD-COUNT > WA-CUST-MAX-COUNT
040800         MOVE WA-LOAN-DPD-COUNT TO WA-CUST-MAX-COUNT.
040900
041000     IF WA-LOAN-DPD-COUNT > 0
041100         PERFORM C-420-WRITE-DETAIL-ROW THRU C-420-EXIT.
041200
041300     READ SORTED-LOAN-FILE INTO CRB-LOAN-RECORD
041400         AT END
041500             MOVE HIGH-VALUES TO LN-CUSTOMER-ID.                  CR21047 
041600
041700 C-210-EXIT.
041800     EXIT.
041900
042000******************************************************************
042100*                                                                *
042200*     COUNT THE 30+ DPD MONTHS ON ONE LOAN AND LIST THEM
042300*                                                                *
042400******************************************************************
042500
042600 C-300-COUNT-LOAN-DPD-MONTHS.
042700
042800     MOVE 0 TO WA-LOAN-DPD-COUNT.
042900     MOVE SPACES TO WA-DPD-LIST.
043000     MOVE 1 TO WA-DPD-LIST-PTR.
043100
043200     PERFORM C-310-SCORE-ONE-MONTH THRU C-310-EXIT
043300         VARYING WA-SUB FROM 1 BY 1
043400         UNTIL WA-SUB > LN-PAYMENT-MONTH-CNT.
043500
043600 C-300-EXIT.
043700     EXIT.
043800
043900/
044000******************************************************************
044100*                                                                *
044200*          DECODE ONE MONTH'S STATUS AND SCORE ITS DPD           *
044300*                                                                *
044400******************************************************************
044500
044600 C-310-SCORE-ONE-MONTH.
044700
044800     UNSTRING LN-PAY-STATUS(WA-SUB) DELIMITED BY "/"
044900         INTO WA-LHS-CODE WA-RHS-TEXT.
045000
045100     SET DPD-INDEX TO 1.
045200     SEARCH ALL DPD-CODE-ENTRY
045300         AT END
045400             MOVE WA-LHS-NUMERIC TO WA-DPD-DAYS
045500         WHEN DPD-CODE-NAME(DPD-INDEX) = WA-LHS-CODE
045600             MOVE DPD-CODE-DAYS(DPD-INDEX) TO WA-DPD-DAYS.
045700
045800     IF WA-DPD-DAYS >= 30
045900         ADD 1 TO WA-LOAN-DPD-COUNT
046000         PERFORM C-320-APPEND-DPD-ENTRY THRU C-320-EXIT.
046100
046200 C-310-EXIT.
046300     EXIT.
046400
046500******************************************************************
046600*                                                                *
046700*          APPEND ONE QUALIFYING MONTH TO THE DPD LIST TEXT      *
046800*                                                                *
046900******************************************************************
047000
047100 C-320-APPEND-DPD-ENTRY.
047200
047300     IF WA-DPD-LIST-PTR > 1
047400         STRING "; " DELIMITED BY SIZE
047500             INTO WA-DPD-LIST WITH POINTER WA-DPD-LIST-PTR.
047600
047700     STRING LN-PAY-DATE(WA-SUB) DELIMITED BY SIZE
047800            ": " DELIMITED BY SIZE
047900            WA-DPD-DAYS DELIMITED BY SIZE
048000            " DAYS" DELIMITED BY SIZE
048100         INTO WA-DPD-LIST WITH POINTER WA-DPD-LIST-PTR.
048200
048300 C-320-EXIT.
048400     EXIT.
048500
048600/
048700******************************************************************
048800*                                                                *
048900*       WRITE ONE CUSTOMER'S ROWS, RESET, ADVANCE HEADER         *
049000*                                                                *
049100*   2021-03-09 CR21047 - TAKES OVER THE WRITE-SUMMARY/WRITE-     *CR21047 
049200*   WORK CALLS AND THE RESET/ADVANCE THAT USED TO LIVE IN THE    *CR21047 
049300*   OLD PER-CUSTOMER DRIVER PARAGRAPH, SINCE THE MERGE NOW       *CR21047 
049400*   CALLS THIS PARAGRAPH DIRECTLY ON A HEADER BREAK.             *CR21047 
049500*                                                                *
049600******************************************************************
049700
049800 C-400-FINISH-CUSTOMER.                                           CR21047 
049900
050000     PERFORM C-410-WRITE-SUMMARY-ROW THRU C-410-EXIT.             CR21047 
050100     PERFORM C-450-WRITE-WORK-ROW THRU C-450-EXIT.
050200
050300     ADD 1 TO AC-CUSTOMER-COUNT.
050400     MOVE 0 TO WA-CUST-MAX-COUNT.                                 CR21047 
050500
050600     READ SORTED-HEADER-FILE INTO CRB-HEADER-RECORD
050700         AT END
050800             MOVE HIGH-VALUES TO CH-CUSTOMER-ID.                  CR21047 
050900
051000 C-400-EXIT.
051100     EXIT.
051200
051300******************************************************************
051400*                                                                *
051500*                  WRITE ONE CUSTOMER SUMMARY ROW                *
051600*                                                                *
051700******************************************************************
051800
051900 C-410-WRITE-SUMMARY-ROW.                                         CR21047 
052000
052100     MOVE WA-CUST-MAX-COUNT TO WA-EDIT-SMALL.
052200
052300     MOVE SPACES TO MAX-DPD-SUMMARY-LINE.
052400     STRING CH-CUSTOMER-ID DELIMITED BY SIZE
052500            "," DELIMITED BY SIZE
052600            WA-EDIT-SMALL DELIMITED BY SIZE
052700         INTO MAX-DPD-SUMMARY-LINE.
052800
052900     WRITE MAX-DPD-SUMMARY-RECORD FROM MAX-DPD-SUMMARY-LINE.
053000
053100 C-410-EXIT.                                                      CR21047 
053200     EXIT.
053300
053400******************************************************************
053500*                                                                *
053600*              WRITE ONE CUSTOMER TO THE WORK FILE               *
053700*                                                                *
053800******************************************************************
053900
054000 C-450-WRITE-WORK-ROW.
054100
054200     MOVE CH-CUSTOMER-ID TO WM-CUSTOMER-ID.
054300     MOVE WA-CUST-MAX-COUNT TO WM-MAX-COUNT.
054400     WRITE WORK-MAXCUST-RECORD.
054500
054600 C-450-EXIT.
054700     EXIT.
054800
054900******************************************************************
055000*                                                                *
055100*      SKIP A LOAN RECORD WITH NO MATCHING HEADER                *
055200*                                                                *
055300******************************************************************
055400
055500 C-500-SKIP-ORPHAN-LOAN.                                          CR21047 
055600
055700     DISPLAY "CRB210 - ORPHAN LOAN SKIPPED, CUSTOMER ID "         CR21047 
055800         LN-CUSTOMER-ID.                                          CR21047 
055900     ADD 1 TO AC-SKIPPED-COUNT.                                   CR21047 
056000
056100     READ SORTED-LOAN-FILE INTO CRB-LOAN-RECORD
056200         AT END
056300             MOVE HIGH-VALUES TO LN-CUSTOMER-ID.                  CR21047 
056400
056500 C-500-EXIT.
056600     EXIT.
056700
056800/
056900******************************************************************
057000*                                                                *
057100*                  WRITE ONE LOAN DETAIL ROW                     *
057200*                                                                *
057300******************************************************************
057400
057500 C-420-WRITE-DETAIL-ROW.
057600
057700     MOVE WA-LOAN-DPD-COUNT TO WA-EDIT-SMALL.
057800
057900     MOVE SPACES TO MAX-DPD-DETAIL-LINE.
058000     STRING CH-CUSTOMER-ID DELIMITED BY SIZE
058100            "," DELIMITED BY SIZE
058200            LN-ACCOUNT-TYPE DELIMITED BY SIZE
058300            "," DELIMITED BY SIZE
058400            LN-DISBURSED-DATE DELIMITED BY SIZE
058500            "," DELIMITED BY SIZE
058600            WA-EDIT-SMALL DELIMITED BY SIZE
058700            "," DELIMITED BY SIZE
058800            WA-DPD-LIST DELIMITED BY SIZE
058900         INTO MAX-DPD-DETAIL-LINE.
059000
059100     WRITE MAX-DPD-DETAIL-RECORD FROM MAX-DPD-DETAIL-LINE.
059200
059300 C-420-EXIT.
059400     EXIT.
059500
059600/
059700******************************************************************
059800*                                                                *
059900*       FIRST WORK-FILE PASS - FIND THE PORTFOLIO MAXIMUM        *
060000*                                                                *
060100******************************************************************
060200
060300 D-100-FIND-OVERALL-MAX.
060400
060500     CLOSE WORK-MAXCUST-FILE.
060600     OPEN INPUT WORK-MAXCUST-FILE.
060700
060800     MOVE 0 TO WA-OVERALL-MAX.
060900     MOVE "N" TO SW-END-OF-WORK-FILE.
061000
061100     READ WORK-MAXCUST-FILE
061200         AT END
061300             MOVE "Y" TO SW-END-OF-WORK-FILE.
061400
061500     PERFORM D-110-SCAN-ONE-MAX-ROW THRU D-110-EXIT
061600         UNTIL WORK-EOF.
061700
061800     CLOSE WORK-MAXCUST-FILE.
061900
062000 D-100-EXIT.
062100     EXIT.
062200
062300 D-110-SCAN-ONE-MAX-ROW.
062400
062500     IF WM-MAX-COUNT > WA-OVERALL-MAX
062600         MOVE WM-MAX-COUNT TO WA-OVERALL-MAX.
062700
062800     READ WORK-MAXCUST-FILE
062900         AT END
063000             MOVE "Y" TO SW-END-OF-WORK-FILE.
063100
063200 D-110-EXIT.
063300     EXIT.
063400
063500/
063600******************************************************************
063700*                                                                *
063800*      SECOND WORK-FILE PASS - LIST CUSTOMERS TIED AT THE MAX    *
063900*                                                                *
064000******************************************************************
064100
064200 D-200-BUILD-TIED-LIST.
064300
064400     OPEN INPUT WORK-MAXCUST-FILE.
064500
064600     MOVE SPACES TO WA-TIED-LIST.
064700     MOVE 1 TO WA-TIED-PTR.
064800     MOVE "N" TO SW-END-OF-WORK-FILE.
064900
065000     READ WORK-MAXCUST-FILE
065100         AT END
065200             MOVE "Y" TO SW-END-OF-WORK-FILE.
065300
065400     PERFORM D-210-CHECK-ONE-TIE THRU D-210-EXIT
065500         UNTIL WORK-EOF.
065600
065700     CLOSE WORK-MAXCUST-FILE.
065800
065900 D-200-EXIT.
066000     EXIT.
066100
066200 D-210-CHECK-ONE-TIE.
066300
066400     IF WM-MAX-COUNT = WA-OVERALL-MAX
066500         PERFORM D-220-APPEND-TIED-ID THRU D-220-EXIT.
066600
066700     READ WORK-MAXCUST-FILE
066800         AT END
066900             MOVE "Y" TO SW-END-OF-WORK-FILE.
067000
067100 D-210-EXIT.
067200     EXIT.
067300
067400******************************************************************
067500*                                                                *
067600*           APPEND ONE TIED CUSTOMER-ID TO THE TIE LIST          *
067700*                                                                *
067800******************************************************************
067900
068000 D-220-APPEND-TIED-ID.
068100
068200     IF WA-TIED-PTR > 1
068300         STRING "," DELIMITED BY SIZE
068400             INTO WA-TIED-LIST WITH POINTER WA-TIED-PTR.
068500
068600     STRING WM-CUSTOMER-ID DELIMITED BY SIZE
068700         INTO WA-TIED-LIST WITH POINTER WA-TIED-PTR.
068800
068900 D-220-EXIT.
069000     EXIT.
069100
069200/
069300******************************************************************
069400*                                                                *
069500*              WRITE THE THREE OVERALL-STATISTICS ROWS           *
069600*                                                                *
069700******************************************************************
069800
069900 D-300-WRITE-OVERALL-STATS.
070000
070100     MOVE WA-OVERALL-MAX TO WA-EDIT-SMALL.
070200     MOVE SPACES TO MAX-DPD-OVERALL-LINE.
070300     STRING "OVERALL MAXIMUM 30+ DPD MONTHS," DELIMITED BY SIZE
070400            WA-EDIT-SMALL DELIMITED BY SIZE
070500         INTO MAX-DPD-OVERALL-LINE.
070600     WRITE MAX-DPD-OVERALL-RECORD FROM MAX-DPD-OVERALL-LINE.
070700
070800     MOVE SPACES TO MAX-DPD-OVERALL-LINE.
070900     STRING "CUSTOMERS WITH MAXIMUM DPD," DELIMITED BY SIZE
071000            WA-TIED-LIST DELIMITED BY SIZE
071100         INTO MAX-DPD-OVERALL-LINE.
071200     WRITE MAX-DPD-OVERALL-RECORD FROM MAX-DPD-OVERALL-LINE.
071300
071400     MOVE AC-CUSTOMER-COUNT TO WA-EDIT-BIG.
071500     MOVE SPACES TO MAX-DPD-OVERALL-LINE.
071600     STRING "TOTAL CUSTOMERS ANALYZED," DELIMITED BY SIZE
071700            WA-EDIT-BIG DELIMITED BY SIZE
071800         INTO MAX-DPD-OVERALL-LINE.
071900     WRITE MAX-DPD-OVERALL-RECORD FROM MAX-DPD-OVERALL-LINE.
072000
072100 D-300-EXIT.
072200     EXIT.
072300
072400/
072500******************************************************************
072600*                                                                *
072700*                      END OF JOB PARAGRAPH                      *
072800*                                                                *
072900******************************************************************
073000
073100 D-900-WRAP-UP.
073200
073300     CLOSE MAX-DPD-SUMMARY-FILE
073400           MAX-DPD-DETAIL-FILE
073500           MAX-DPD-OVERALL-FILE.
073600
073700     DISPLAY " ".
073800     DISPLAY "CRB210 - MAX-DPD ANALYSIS HAS TERMINATED".
073900     DISPLAY "CRB210 - RUN DATE            : " WA-RUN-DATE.
074000     DISPLAY "CRB210 - CUSTOMERS ANALYZED   : " AC-CUSTOMER-COUNT.
074100     DISPLAY "CRB210 - PORTFOLIO MAXIMUM    : " WA-OVERALL-MAX.
074200     DISPLAY "CRB210 - ORPHAN LOANS SKIPPED : "                   CR21047 
074300         AC-SKIPPED-COUNT.                                        CR21047 
074400     DISPLAY " ".
074500
074600******************************************************************
074700*                         END OF PROGRAM                         *
074800******************************************************************
074900/
075000
075100
075200
075300
075400
