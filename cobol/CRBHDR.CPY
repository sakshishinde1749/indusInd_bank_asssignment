000100******************************************************************
000200*                                                                *
000300*   CRBHDR  -  CANONICAL CUSTOMER REPORT HEADER RECORD           *
000400*                                                                *
000500*   ONE RECORD PER CUSTOMER BUREAU REPORT.  WRITTEN BY THE       *
000600*   REPORT FORMATTER (CRB100) TO THE NORMALIZED HEADER FILE      *
000700*   AND READ BY EACH OF THE THREE ANALYSIS PROGRAMS (CRB200,     *
000800*   CRB210, CRB220).  COPY THIS MEMBER -- DO NOT HAND-KEY THE    *
000900*   LAYOUT INTO A PROGRAM.                                       *
001000*                                                                *
001100*   MAINTENANCE                                                  *
001200*     2003-06-11  R.ECHEVARRIA  ORIGINAL LAYOUT CUT FROM CRB100  *
001300*     2009-02-27  D.OKONKWO     WIDENED SCORE-COMMENTS TO X(30)  *
001400*                                                                *
001500******************************************************************
001600 01  CRB-HEADER-RECORD.
001700     05  CH-CUSTOMER-ID              PIC X(10).
001800     05  CH-REPORT-DATE              PIC X(10).
001900     05  CH-SCORE-VALUE              PIC 9(03).
002000     05  CH-SCORE-TYPE               PIC X(10).
002100     05  CH-SCORE-COMMENTS           PIC X(30).
002200     05  CH-TOTAL-ACCOUNTS           PIC 9(03).
002300     05  CH-ACTIVE-ACCOUNTS          PIC 9(03).
002400     05  CH-OVERDUE-ACCOUNTS         PIC 9(03).
002500     05  CH-TOTAL-BALANCE            PIC 9(11)V99.
002600     05  CH-HISTORY-YEARS            PIC 9(02).
002700     05  CH-RECENT-INQUIRIES         PIC 9(02).
002800     05  FILLER                      PIC X(11).
002900
