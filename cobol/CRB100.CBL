000100 IDENTIFICATION DIVISION.
000200************************
000300
000400 PROGRAM-ID. CRB100.
000500 AUTHOR. R. ECHEVARRIA.
000600 INSTALLATION. CONSUMER RISK SYSTEMS.
000700 DATE-WRITTEN. MARCH 12 1984.
000800 DATE-COMPILED.
000900 SECURITY. CONFIDENTIAL - BANK INTERNAL USE ONLY.
001000******************************************************************
001100*                                                                *
001200*                        CHANGE LOG                              *
001300*                                                                *
001400*   DATE       BY            REQUEST    DESCRIPTION              *
001500*   ---------  ------------  ---------  ----------------------- *
001600*   1984-03-12 R.ECHEVARRIA  CR84117    ORIGINAL PROGRAM.        *CR84117 
001700*                            CRB100 READS THE DAILY BUREAU       *
001800*                            REPORT FEED AND BUILDS THE          *
001900*                            NORMALIZED HEADER/LOAN FILES FOR    *
002000*                            CRB200, CRB210 AND CRB220.          *
002100*   1985-09-30 R.ECHEVARRIA  CR85203    ADDED PER-CUSTOMER       *CR85203 
002200*                            CONSOLE SUMMARY DISPLAY AT OPS      *
002300*                            REQUEST - REPLACES THE OLD          *
002400*                            MICROFICHE LISTING.                 *
002500*   1988-04-11 J.PELLETIER   CR88061    PAYMENT HISTORY WIDENED  *CR88061 
002600*                            FROM 24 TO 36 MONTHS.               *
002700*   1991-02-03 R.ECHEVARRIA  CR91014    ADDED SKIP-AND-CONTINUE  *CR91014 
002800*                            LOGIC SO ONE BAD REPORT NO LONGER   *
002900*                            ABENDS THE WHOLE NIGHTLY RUN.       *
003000*   1994-08-19 J.PELLETIER   CR94177    DISBURSED AMOUNT NOW     *CR94177 
003100*                            CARRIED AS RECEIVED (TEXT) - THE    *
003200*                            ANALYSIS PROGRAMS DO THEIR OWN      *
003300*                            NUMERIC CLEANUP.                    *
003400*   1998-11-02 D.OKONKWO     Y2K0098    YEAR 2000 REMEDIATION -  *Y2K0098 
003500*                            WA-TODAYS-YEAR AND ALL DATE WORK    *
003600*                            AREAS EXPANDED TO 4-DIGIT YEARS.    *
003700*   1999-01-14 D.OKONKWO     Y2K0112    Y2K RETEST - NO FURTHER  *Y2K0112 
003800*                            CHANGES REQUIRED.                   *
003900*   2003-06-11 D.OKONKWO     CR03219    HEADER AND LOAN LAYOUTS  *CR03219 
004000*                            PULLED OUT OF WORKING-STORAGE AND   *
004100*                            INTO COPYBOOKS CRBHDR/CRBLOAN SO    *
004200*                            CRB200/210/220 STAY IN SYNC.        *
004300*   2011-10-04 M.SUDDERTH    CR11287    PAYMENT HISTORY WIDENED  *CR11287 
004400*                            FROM 36 TO 48 MONTHS PER BUREAU     *
004500*                            FORMAT CHANGE NOTICE 11-6.          *
004600*   2016-05-20 T.NAKAGAWA    CR16052    RECORD-TYPE CHECK NO     *CR16052 
004700*                            LONGER ABENDS ON A BLANK LINE AT    *
004800*                            END OF FEED - TREATED AS EOF.       *
004900*   2019-02-11 T.NAKAGAWA    CR19033    CHANGED STOP RUN TO      *CR19033 
005000*                            GOBACK SO CRB900 CAN CALL THIS      *
005100*                            STEP DIRECTLY - STILL RUNS STAND-   *
005200*                            ALONE UNDER ITS OWN JOB STEP TOO.   *
005300*                                                                *
005400******************************************************************
005500*                                                                *
005600*                      PROGRAM NARRATIVE                         *
005700*                                                                *
005800*    CRB100 IS THE REPORT FORMATTER.  IT READS THE RAW DAILY     *
005900*    CONSUMER BUREAU REPORT FEED, ONE LOGICAL REPORT PER         *
006000*    CUSTOMER (A HEADER LINE FOLLOWED BY ZERO OR MORE LOAN       *
006100*    LINES), AND BUILDS THE NORMALIZED HEADER AND LOAN FILES     *
006200*    THAT THE DPD, MAX-DPD-MONTHS AND DISBURSEMENT ANALYSIS      *
006300*    PROGRAMS READ.  EACH LOAN LINE CARRIES ITS PAYMENT HISTORY  *
006400*    AS ONE COMBINED "MM-YYYY,STATUS|MM-YYYY,STATUS|..." TEXT    *
006500*    STRING WHICH THIS PROGRAM SPLITS INTO THE FIXED 48-MONTH    *
006600*    HISTORY TABLE.  A REPORT THAT WILL NOT PARSE IS SKIPPED     *
006700*    WITH A CONSOLE MESSAGE; THE RUN CONTINUES.                  *
006800*                                                                *
006900*        INPUT:    CRBRAWIN  -  RAW BUREAU REPORT FEED           *
007000*        OUTPUT:   CRBHDROT  -  NORMALIZED HEADER FILE           *
007100*                  CRBLNOT   -  NORMALIZED LOAN FILE             *
007200*                                                                *
007300******************************************************************
007400
007500 ENVIRONMENT DIVISION.
007600**********************
007700
007800 CONFIGURATION SECTION.
007900**********************
008000
008100 SPECIAL-NAMES.
008200     C01 IS TOP-OF-FORM
008300     CLASS NUMERIC-TEXT-CLASS IS "0" THRU "9"
008400     UPSI-0 ON STATUS IS CRB-RERUN-REQUESTED
008500            OFF STATUS IS CRB-NORMAL-RUN.
008600
008700 INPUT-OUTPUT SECTION.
008800**********************
008900
009000 FILE-CONTROL.
009100
009200     SELECT RAW-REPORT-FILE
009300         ASSIGN TO "CRBRAWIN"
009400         ORGANIZATION IS LINE SEQUENTIAL.
009500
009600     SELECT CRB-HEADER-FILE
009700         ASSIGN TO "CRBHDROT".
009800
009900     SELECT CRB-LOAN-FILE
010000         ASSIGN TO "CRBLNOT".
010100
010200/
010300 DATA DIVISION.
010400***************
010500
010600 FILE SECTION.
010700**************
010800
010900******************************************************************
011000*                                                                *
011100*    INPUT-FILE -  RAW BUREAU REPORT FEED                        *
011200*    RAW-REC-TYPE = "H" FOR A HEADER LINE, "L" FOR A LOAN LINE.  *
011300*                                                                *
011400******************************************************************
011500
011600 FD  RAW-REPORT-FILE.
011700
011800 01  RAW-REPORT-LINE.
011900     05  RAW-REC-TYPE                PIC X(01).
012000     05  FILLER                      PIC X(499).
012100
012200 01  RAW-HEADER-AREA REDEFINES RAW-REPORT-LINE.
012300     05  RH-REC-TYPE                 PIC X(01).
012400     05  RH-CUSTOMER-ID              PIC X(10).
012500     05  RH-REPORT-DATE              PIC X(10).
012600     05  RH-SCORE-VALUE              PIC 9(03).
012700     05  RH-SCORE-TYPE               PIC X(10).
012800     05  RH-SCORE-COMMENTS           PIC X(30).
012900     05  RH-TOTAL-ACCOUNTS           PIC 9(03).
013000     05  RH-ACTIVE-ACCOUNTS          PIC 9(03).
013100     05  RH-OVERDUE-ACCOUNTS         PIC 9(03).
013200     05  RH-TOTAL-BALANCE            PIC 9(11)V99.
013300     05  RH-HISTORY-YEARS            PIC 9(02).
013400     05  RH-RECENT-INQUIRIES         PIC 9(02).
013500     05  FILLER                      PIC X(411).
013600
013700 01  RAW-LOAN-AREA REDEFINES RAW-REPORT-LINE.
013800     05  RL-REC-TYPE                 PIC X(01).
013900     05  RL-CUSTOMER-ID              PIC X(10).
014000     05  RL-ACCOUNT-TYPE             PIC X(20).
014100     05  RL-ACCOUNT-STATUS           PIC X(10).
014200     05  RL-DISBURSED-AMT            PIC X(15).
014300     05  RL-CURRENT-BAL              PIC X(15).
014400     05  RL-DISBURSED-DATE           PIC X(10).
014500     05  RL-CLOSED-DATE              PIC X(10).
014600     05  RL-SECURITY-STATUS          PIC X(10).
014700     05  RL-PAYMENT-HISTORY-TEXT     PIC X(400).
014800     05  FILLER                      PIC X(09).
014900
015000/
015100******************************************************************
015200*                                                                *
015300*    OUTPUT-FILE - NORMALIZED CUSTOMER HEADER FILE               *
015400*                                                                *
015500******************************************************************
015600
015700 FD  CRB-HEADER-FILE.
015800
015900     COPY CRBHDR.
016000
016100******************************************************************
016200*                                                                *
016300*    OUTPUT-FILE - NORMALIZED LOAN FILE                         *
016400*                                                                *
016500******************************************************************
016600
016700 FD  CRB-LOAN-FILE.
016800
016900     COPY CRBLOAN.
017000
017100/
017200 WORKING-STORAGE SECTION.
017300************************
017400
017500******************************************************************
017600*                                                                *
017700*                        SWITCHES                                *
017800*                                                                *
017900******************************************************************
018000
018100 01  SWITCHES.
018200     05  SW-END-OF-FILE              PIC X(01).
018300         88  END-OF-FILE                 VALUE "Y".
018400     05  SW-VALID-REPORT-LINE        PIC X(01).
018500         88  VALID-REPORT-LINE           VALUE "Y".
018600     05  FILLER                      PIC X(01).
018700
018800******************************************************************
018900*                                                                *
019000*                      ACCUMULATORS                              *
019100*                                                                *
019200******************************************************************
019300
019400 01  ACCUMULATORS.
019500     05  AC-HEADER-COUNT             PIC 9(05) COMP.
019600     05  AC-LOAN-COUNT                PIC 9(05) COMP.
019700     05  AC-SKIPPED-COUNT             PIC 9(05) COMP.
019800     05  FILLER                      PIC X(01).
019900
020000/
020100******************************************************************
020200*                                                                *
020300*                       WORK AREA FIELDS                         *
020400*                                                                *
020500******************************************************************
020600
020700 01  WORK-AREA.
020800     05  WA-ACCEPT-DATE.
020900         10  WA-ACCEPT-YY            PIC 9(02).
021000         10  WA-ACCEPT-MM            PIC 9(02).
021100         10  WA-ACCEPT-DD            PIC 9(02).
021200     05  WA-CENTURY                  PIC 9(02).
021300     05  FILLER                      PIC X(05).
021400
021500     05  WA-DATE.
021600         10  WA-MONTH                PIC 9(02).
021700         10  WA-DAY                  PIC 9(02).
021800         10  WA-YEAR                 PIC 9(04).
021900
022000     05  WA-RUN-DATE REDEFINES WA-DATE PIC 9(08).
022100
022200     05  WA-HYPHENS                  PIC X(66) VALUE ALL "-".
022300
022400     05  WA-HISTORY-TEXT             PIC X(400).
022500     05  WA-ONE-ENTRY                PIC X(20).
022600     05  WA-MONTH-KEY                PIC X(07).
022700     05  WA-STATUS-TEXT              PIC X(07).
022800     05  WA-DELIM-FOUND              PIC X(01).
022900     05  WA-HISTORY-PTR              PIC 9(03) COMP.
023000     05  WA-ENTRY-COUNT              PIC 9(02) COMP.
023100     05  FILLER                      PIC X(01).
023200
023300/
023400 PROCEDURE DIVISION.
023500*******************
023600******************************************************************
023700*                                                                *
023800*  MAIN-PROGRAM.  THIS IS THE MAIN PARAGRAPH OF THIS PROGRAM     *
023900*                                                                *
024000******************************************************************
024100
024200 MAIN-PROGRAM.
024300
024400     PERFORM A-100-INITIALIZATION.
024500     PERFORM B-100-PROCESS-REPORTS THRU B-100-EXIT.
024600     PERFORM E-100-WRAP-UP.
024700     GOBACK.
024800
024900******************************************************************
025000*                                                                *
025100*                   HOUSEKEEPING PARAGRAPH FOLLOWS               *
025200*                                                                *
025300******************************************************************
025400
025500 A-100-INITIALIZATION.
025600
025700     INITIALIZE ACCUMULATORS.
025800
025900     OPEN INPUT RAW-REPORT-FILE
026000          OUTPUT CRB-HEADER-FILE
026100                 CRB-LOAN-FILE.
026200
026300     ACCEPT WA-ACCEPT-DATE FROM DATE.
026400     IF WA-ACCEPT-YY < 50
026500         MOVE 20 TO WA-CENTURY
026600     ELSE
026700         MOVE 19 TO WA-CENTURY.
026800     MOVE WA-ACCEPT-MM TO WA-MONTH.
026900     MOVE WA-ACCEPT-DD TO WA-DAY.
027000     MOVE WA-CENTURY TO WA-YEAR(1:2).
027100     MOVE WA-ACCEPT-YY TO WA-YEAR(3:2).
027200
027300     MOVE "N" TO SW-END-OF-FILE.
027400     PERFORM A-200-READ-NEXT-LINE.
027500
027600******************************************************************
027700*                                                                *
027800*                    READ-AHEAD PARAGRAPH                       *
027900*                                                                *
028000******************************************************************
028100
028200 A-200-READ-NEXT-LINE.
028300
028400     READ RAW-REPORT-FILE
028500         AT END
028600             MOVE "Y" TO SW-END-OF-FILE.
028700
028800     IF NOT END-OF-FILE AND RAW-REPORT-LINE = SPACES
028900         MOVE "Y" TO SW-END-OF-FILE.
029000
029100/
029200******************************************************************
029300*                                                                *
029400*             FEED PROCESSING CONTROL PARAGRAPH                  *
029500*                                                                *
029600******************************************************************
029700
029800 B-100-PROCESS-REPORTS.
029900
030000     PERFORM B-200-PROCESS-ONE-LINE UNTIL END-OF-FILE.
030100
030200 B-100-EXIT.
030300     EXIT.
030400
030500******************************************************************
030600*                                                                *
030700*          DISPATCH ONE RAW LINE BY RECORD TYPE                 *
030800*                                                                *
030900******************************************************************
031000
031100 B-200-PROCESS-ONE-LINE.
031200
031300     EVALUATE RAW-REC-TYPE
031400         WHEN "H"
031500             PERFORM B-300-PROCESS-HEADER-LINE THRU B-300-EXIT
031600         WHEN "L"
031700             PERFORM B-400-PROCESS-LOAN-LINE THRU B-400-EXIT
031800         WHEN OTHER
031900             DISPLAY "CRB100 - UNRECOGNIZED RECORD TYPE '"
032000                 RAW-REC-TYPE "' - LINE SKIPPED"
032100             ADD 1 TO AC-SKIPPED-COUNT.
032200
032300     PERFORM A-200-READ-NEXT-LINE.
032400
032500/
032600******************************************************************
032700*                                                                *
032800*          VALIDATE AND WRITE THE CUSTOMER HEADER RECORD        *
032900*                                                                *
033000******************************************************************
033100
033200 B-300-PROCESS-HEADER-LINE.
033300
033400     MOVE "Y" TO SW-VALID-REPORT-LINE.
033500
033600     IF RH-CUSTOMER-ID = SPACES
033700         OR RH-SCORE-VALUE NOT NUMERIC
033800         OR RH-TOTAL-ACCOUNTS NOT NUMERIC
033900         OR RH-ACTIVE-ACCOUNTS NOT NUMERIC
034000         OR RH-OVERDUE-ACCOUNTS NOT NUMERIC
034100         OR RH-TOTAL-BALANCE NOT NUMERIC
034200         OR RH-HISTORY-YEARS NOT NUMERIC
034300         OR RH-RECENT-INQUIRIES NOT NUMERIC
034400             DISPLAY "CRB100 - BAD HEADER FOR CUSTOMER '"
034500                 RH-CUSTOMER-ID "' - REPORT SKIPPED"
034600             ADD 1 TO AC-SKIPPED-COUNT
034700             MOVE "N" TO SW-VALID-REPORT-LINE.
034800
034900     IF NOT VALID-REPORT-LINE
035000         GO TO B-300-EXIT.
035100
035200     MOVE RH-CUSTOMER-ID      TO CH-CUSTOMER-ID.
035300     MOVE RH-REPORT-DATE      TO CH-REPORT-DATE.
035400     MOVE RH-SCORE-VALUE      TO CH-SCORE-VALUE.
035500     MOVE RH-SCORE-TYPE       TO CH-SCORE-TYPE.
035600     MOVE RH-SCORE-COMMENTS   TO CH-SCORE-COMMENTS.
035700     MOVE RH-TOTAL-ACCOUNTS   TO CH-TOTAL-ACCOUNTS.
035800     MOVE RH-ACTIVE-ACCOUNTS  TO CH-ACTIVE-ACCOUNTS.
035900     MOVE RH-OVERDUE-ACCOUNTS TO CH-OVERDUE-ACCOUNTS.
036000     MOVE RH-TOTAL-BALANCE    TO CH-TOTAL-BALANCE.
036100     MOVE RH-HISTORY-YEARS    TO CH-HISTORY-YEARS.
036200     MOVE RH-RECENT-INQUIRIES TO CH-RECENT-INQUIRIES.
036300     MOVE SPACES              TO FILLER IN CRB-HEADER-RECORD.
036400
036500     WRITE CRB-HEADER-RECORD.
036600     ADD 1 TO AC-HEADER-COUNT.
036700
036800     PERFORM C-100-DISPLAY-SUMMARY THRU C-100-EXIT.
036900
037000 B-300-EXIT.
037100     EXIT.
037200
037300/
037400******************************************************************
037500*                                                                *
037600*        VALIDATE, PARSE AND WRITE ONE LOAN (TRADE) RECORD       *
037700*                                                                *
037800******************************************************************
037900
038000 B-400-PROCESS-LOAN-LINE.
038100
038200     MOVE "Y" TO SW-VALID-REPORT-LINE.
038300
038400     IF RL-CUSTOMER-ID = SPACES
038500         DISPLAY "CRB100 - LOAN LINE WITH NO CUSTOMER ID "
038600             "- LINE SKIPPED"
038700         ADD 1 TO AC-SKIPPED-COUNT
038800         MOVE "N" TO SW-VALID-REPORT-LINE.
038900
039000     IF NOT VALID-REPORT-LINE
039100         GO TO B-400-EXIT.
039200
039300     MOVE RL-CUSTOMER-ID      TO LN-CUSTOMER-ID.
039400     MOVE RL-ACCOUNT-TYPE     TO LN-ACCOUNT-TYPE.
039500     MOVE RL-ACCOUNT-STATUS   TO LN-ACCOUNT-STATUS.
039600     MOVE RL-DISBURSED-AMT    TO LN-DISBURSED-AMT.
039700     MOVE RL-CURRENT-BAL      TO LN-CURRENT-BAL.
039800     MOVE RL-DISBURSED-DATE   TO LN-DISBURSED-DATE.
039900     MOVE RL-CLOSED-DATE      TO LN-CLOSED-DATE.
040000     MOVE RL-SECURITY-STATUS  TO LN-SECURITY-STATUS.
040100     MOVE SPACES              TO FILLER IN CRB-LOAN-RECORD.
040200
040300     PERFORM C-200-PARSE-PAYMENT-HISTORY THRU C-200-EXIT.
040400
040500     WRITE CRB-LOAN-RECORD.
040600     ADD 1 TO AC-LOAN-COUNT.
040700
040800 B-400-EXIT.
040900     EXIT.
041000
041100/
041200******************************************************************
041300*                                                                *
041400*    SPLIT THE COMBINED PAYMENT-HISTORY TEXT INTO THE MONTHLY    *
041500*    ENTRY TABLE.  ENTRIES ARE "|" SEPARATED; WITHIN AN ENTRY    *
041600*    THE MONTH KEY AND STATUS ARE "," SEPARATED.  BLANK OR       *
041700*    MALFORMED ENTRIES ARE SKIPPED SILENTLY.                     *
041800*                                                                *
041900******************************************************************
042000
042100 C-200-PARSE-PAYMENT-HISTORY.
042200
042300     MOVE RL-PAYMENT-HISTORY-TEXT TO WA-HISTORY-TEXT.
042400     MOVE 1 TO WA-HISTORY-PTR.
042500     MOVE 0 TO WA-ENTRY-COUNT.
042600
042700     PERFORM C-210-SPLIT-ONE-ENTRY THRU C-210-EXIT
042800         UNTIL WA-HISTORY-PTR > LENGTH OF WA-HISTORY-TEXT
042900            OR WA-ENTRY-COUNT = 48.
043000
043100     MOVE WA-ENTRY-COUNT TO LN-PAYMENT-MONTH-CNT.
043200
043300 C-200-EXIT.
043400     EXIT.
043500
043600******************************************************************
043700*                                                                *
043800*        SPLIT AND STORE ONE "MM-YYYY,STATUS" ENTRY              *
043900*                                                                *
044000******************************************************************
044100
044200 C-210-SPLIT-ONE-ENTRY.
044300
044400     MOVE SPACES TO WA-ONE-ENTRY.
044500
044600     UNSTRING WA-HISTORY-TEXT DELIMITED BY "|"
044700         INTO WA-ONE-ENTRY
044800         WITH POINTER WA-HISTORY-PTR.
044900
045000     IF WA-ONE-ENTRY = SPACES
045100         GO TO C-210-EXIT.
045200
045300     MOVE SPACES TO WA-MONTH-KEY WA-STATUS-TEXT WA-DELIM-FOUND.
045400
045500     UNSTRING WA-ONE-ENTRY DELIMITED BY ","
045600         INTO WA-MONTH-KEY DELIMITER IN WA-DELIM-FOUND
045700              WA-STATUS-TEXT.
045800
045900     IF WA-DELIM-FOUND = SPACES
046000         GO TO C-210-EXIT.
046100
046200     ADD 1 TO WA-ENTRY-COUNT.
046300     MOVE WA-MONTH-KEY  TO LN-PAY-DATE(WA-ENTRY-COUNT).
046400     MOVE WA-STATUS-TEXT TO LN-PAY-STATUS(WA-ENTRY-COUNT).
046500
046600 C-210-EXIT.
046700     EXIT.
046800
046900/
047000******************************************************************
047100*                                                                *
047200*       DISPLAY THE ONE-SCREEN PER-CUSTOMER SUMMARY BLOCK        *
047300*                                                                *
047400******************************************************************
047500
047600 C-100-DISPLAY-SUMMARY.
047700
047800     DISPLAY WA-HYPHENS.
047900     DISPLAY "CUSTOMER ID .......: " CH-CUSTOMER-ID.
048000     DISPLAY "REPORT DATE .......: " CH-REPORT-DATE.
048100     DISPLAY "SCORE .............: " CH-SCORE-VALUE
048200         " (" CH-SCORE-TYPE ") " CH-SCORE-COMMENTS.
048300     DISPLAY "TOTAL ACCOUNTS ....: " CH-TOTAL-ACCOUNTS.
048400     DISPLAY "ACTIVE ACCOUNTS ...: " CH-ACTIVE-ACCOUNTS.
048500     DISPLAY "CREDIT HISTORY YRS.: " CH-HISTORY-YEARS.
048600     DISPLAY "RECENT INQUIRIES ..: " CH-RECENT-INQUIRIES.
048700     DISPLAY "CURRENT BALANCE ...: " CH-TOTAL-BALANCE.
048800     DISPLAY WA-HYPHENS.
048900
049000 C-100-EXIT.
049100     EXIT.
049200
049300/
049400******************************************************************
049500*                                                                *
049600*                      END OF JOB PARAGRAPH                      *
049700*                                                                *
049800******************************************************************
049900
050000 E-100-WRAP-UP.
050100
050200     CLOSE RAW-REPORT-FILE
050300           CRB-HEADER-FILE
050400           CRB-LOAN-FILE.
050500
050600     DISPLAY " ".
050700     DISPLAY "CRB100 - REPORT FORMATTER HAS TERMINATED".
050800     DISPLAY "CRB100 - RUN DATE         : " WA-RUN-DATE.
050900     DISPLAY "CRB100 - HEADERS WRITTEN  : " AC-HEADER-COUNT.
051000     DISPLAY "CRB100 - LOANS WRITTEN    : " AC-LOAN-COUNT.
051100     DISPLAY "CRB100 - LINES SKIPPED    : " AC-SKIPPED-COUNT.
051200     DISPLAY " ".
051300
051400******************************************************************
051500*                         END OF PROGRAM                         *
051600******************************************************************
051700/
051800
051900
052000
052100
052200
052300
052400
