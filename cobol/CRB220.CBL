000100 IDENTIFICATION DIVISION.
000200************************
000300
000400 PROGRAM-ID. CRB220.
000500 AUTHOR. R. ECHEVARRIA.
000600 INSTALLATION. CONSUMER RISK SYSTEMS.
000700 DATE-WRITTEN. MARCH 3 1989.
000800 DATE-COMPILED.
000900 SECURITY. CONFIDENTIAL - BANK INTERNAL USE ONLY.
001000******************************************************************
001100*                                                                *
001200*                        CHANGE LOG                              *
001300*                                                                *
001400*   DATE       BY            REQUEST    DESCRIPTION              *
001500*   ---------  ------------  ---------  ----------------------- *
001600*   1989-03-03 R.ECHEVARRIA  CR89042    ORIGINAL PROGRAM.  TOTALS*CR89042 
001700*                            AMOUNT DISBURSED PER CUSTOMER ACROSS*
001800*                            ALL TRADES AND REPORTS THE PORTFOLIO*
001900*                            TOTAL AND AVERAGES.                *
002000*   1991-07-19 R.ECHEVARRIA  CR91139    DISBURSED-AMOUNT FIELD IS*CR91139 
002100*                            NOW STRIPPED OF COMMAS AND CURRENCY*
002200*                            SYMBOLS BEFORE BEING TOTALED - THE  *
002300*                            BUREAU STARTED SENDING "$" IN THIS  *
002400*                            FIELD ON SOME FEEDS.                *
002500*   1995-12-06 J.PELLETIER   CR95221    MATCH/MERGE AGAINST THE  *CR95221 
002600*                            HEADER FILE ADDED SO CUSTOMERS WITH *
002700*                            NO LOANS STILL GET A SUMMARY ROW.   *
002800*   1998-11-16 D.OKONKWO     Y2K0098    YEAR 2000 REMEDIATION -  *Y2K0098 
002900*                            RUN-DATE WORK AREA EXPANDED TO A    *
003000*                            4-DIGIT YEAR WITH CENTURY WINDOW.   *
003100*   1999-01-14 D.OKONKWO     Y2K0112    Y2K RETEST - NO FURTHER  *Y2K0112 
003200*                            CHANGES REQUIRED.                   *
003300*   2003-06-11 D.OKONKWO     CR03219    NOW READS THE SHARED     *CR03219 
003400*                            CRBHDR/CRBLOAN COPYBOOKS INSTEAD    *
003500*                            OF ITS OWN PRIVATE RECORD LAYOUTS.  *
003600*   2008-05-30 M.SUDDERTH    CR08098    MONEY TOTALS NOW EDITED  *CR08098 
003700*                            WITH COMMA INSERTION ON OUTPUT PER  *
003800*                            CREDIT-RISK READABILITY REQUEST.    *
003900*   2011-10-04 M.SUDDERTH    CR11287    PAYMENT HISTORY COPYBOOK *CR11287 
004000*                            WIDENED TO 48 MONTHS - NO IMPACT ON *
004100*                            THIS PROGRAM'S LOGIC.               *
004200*   2019-02-11 T.NAKAGAWA    CR19033    CHANGED STOP RUN TO      *CR19033 
004300*                            GOBACK SO CRB900 CAN CALL THIS      *
004400*                            STEP DIRECTLY - STILL RUNS STAND-   *
004500*                            ALONE UNDER ITS OWN JOB STEP TOO.   *
004510*   2021-04-22 T.NAKAGAWA    CR21063    DISB SUMMARY HEADER     *CR21063
004520*                            REBUILT - A STRING THAT DELIMITED  *
004530*                            BY SIZE OFF ITS OWN RECEIVING FIELD*
004540*                            WAS DROPPING THE "AVERAGE PER      *
004550*                            LOAN" COLUMN.  NOW BUILT WITH PLAIN*
004560*                            MOVE STATEMENTS AGAINST REFERENCE  *
004570*                            MODIFICATION.                      *
004600*                                                                *
004700******************************************************************
004800*                                                                *
004900*                      PROGRAM NARRATIVE                         *
005000*                                                                *
005100*    CRB220 IS THE DISBURSEMENT ANALYSIS.  IT MATCHES THE        *
005200*    NORMALIZED HEADER FILE AGAINST THE NORMALIZED LOAN FILE ON  *
005300*    CUSTOMER-ID, TOTALS THE AMOUNT DISBURSED ON EACH CUSTOMER'S *
005400*    TRADES, AND REPORTS THE AVERAGE PER LOAN.  THE PORTFOLIO    *
005500*    TOTAL AND AVERAGES ARE ACCUMULATED AS CUSTOMERS ARE CLEARED.*
005600*                                                                *
005700*        INPUT:    CRBHDROT  -  NORMALIZED HEADER FILE           *
005800*                  CRBLNOT   -  NORMALIZED LOAN FILE             *
005900*        OUTPUT:   DISBSUM   -  DISBURSEMENT SUMMARY REPORT      *
006000*                  DISBDTL   -  DISBURSEMENT DETAIL REPORT       *
006100*                  DISBOVR   -  DISBURSEMENT OVERALL-STATISTICS  *
006200*                                                                *
006300******************************************************************
006400
006500 ENVIRONMENT DIVISION.
006600**********************
006700
006800 CONFIGURATION SECTION.
006900**********************
007000
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM
007300     CLASS NUMERIC-TEXT-CLASS IS "0" THRU "9"
007400     UPSI-0 ON STATUS IS CRB-RERUN-REQUESTED
007500            OFF STATUS IS CRB-NORMAL-RUN.
007600
007700 INPUT-OUTPUT SECTION.
007800**********************
007900
008000 FILE-CONTROL.
008100
008200     SELECT CRB-HEADER-FILE
008300         ASSIGN TO "CRBHDROT".
008400
008500     SELECT CRB-LOAN-FILE
008600         ASSIGN TO "CRBLNOT".
008700
008800     SELECT SORT-HEADER-FILE
008900         ASSIGN TO "S220HD".
009000
009100     SELECT SORT-LOAN-FILE
009200         ASSIGN TO "S220LN".
009300
009400     SELECT SORTED-HEADER-FILE
009500         ASSIGN TO "C220HS"
009600         ORGANIZATION IS LINE SEQUENTIAL.
009700
009800     SELECT SORTED-LOAN-FILE
009900         ASSIGN TO "C220LS"
010000         ORGANIZATION IS LINE SEQUENTIAL.
010100
010200     SELECT DISB-SUMMARY-FILE
010300         ASSIGN TO "DISBSUM".
010400
010500     SELECT DISB-DETAIL-FILE
010600         ASSIGN TO "DISBDTL".
010700
010800     SELECT DISB-OVERALL-FILE
010900         ASSIGN TO "DISBOVR".
011000
011100/
011200 DATA DIVISION.
011300***************
011400
011500 FILE SECTION.
011600**************
011700
011800 FD  CRB-HEADER-FILE.
011900 01  CRB-HEADER-FILE-REC            PIC X(100).
012000
012100 FD  CRB-LOAN-FILE.
012200 01  CRB-LOAN-FILE-REC              PIC X(784).
012300
012400 SD  SORT-HEADER-FILE.
012500 01  SORT-HEADER-RECORD.
012600     05  SR-H-CUSTOMER-ID           PIC X(10).
012700     05  FILLER                     PIC X(90).
012800
012900 SD  SORT-LOAN-FILE.
013000 01  SORT-LOAN-RECORD.
013100     05  SR-L-CUSTOMER-ID           PIC X(10).
013200     05  FILLER                     PIC X(774).
013300
013400 FD  SORTED-HEADER-FILE.
013500 01  SORTED-HEADER-REC              PIC X(100).
013600
013700 FD  SORTED-LOAN-FILE.
013800 01  SORTED-LOAN-REC                PIC X(784).
013900
014000 FD  DISB-SUMMARY-FILE.
014100 01  DISB-SUMMARY-RECORD            PIC X(60).
014200
014300 FD  DISB-DETAIL-FILE.
014400 01  DISB-DETAIL-RECORD             PIC X(90).
014500
014600 FD  DISB-OVERALL-FILE.
014700 01  DISB-OVERALL-RECORD            PIC X(60).
014800
014900/
015000 WORKING-STORAGE SECTION.
015100************************
015200
015300     COPY CRBHDR.
015400     COPY CRBLOAN.
015500
015600******************************************************************
015700*                                                                *
015800*                      ACCUMULATORS                              *
015900*                                                                *
016000******************************************************************
016100
016200 01  ACCUMULATORS.
016300     05  AC-CUSTOMER-COUNT           PIC 9(07) COMP.
016400     05  AC-GRAND-LOAN-COUNT         PIC 9(07) COMP.
016500     05  AC-SKIPPED-COUNT            PIC 9(05) COMP.
016600     05  AC-GRAND-DISBURSED          PIC 9(13)V99 COMP.
016700     05  WA-CUST-TOTAL-DISBURSED     PIC 9(11)V99 COMP.
016800     05  WA-CUST-LOAN-COUNT          PIC 9(03) COMP.
016900     05  WA-WHOLE-NUM                PIC 9(09) COMP.
017000     05  WA-FRAC-NUM                 PIC 9(02) COMP.
017100     05  WA-CLEAN-PTR                PIC 9(02) COMP.
017200     05  WA-CHAR-SUB                 PIC 9(02) COMP.
017300     05  FILLER                      PIC X(01).
017400
017500/
017600******************************************************************
017700*                                                                *
017800*                      WORK AREA FIELDS                          *
017900*                                                                *
018000******************************************************************
018100
018200 01  WORK-AREA.
018300     05  WA-ACCEPT-DATE.
018400         10  WA-ACCEPT-YY            PIC 9(02).
018500         10  WA-ACCEPT-MM            PIC 9(02).
018600         10  WA-ACCEPT-DD            PIC 9(02).
018700     05  WA-ACCEPT-DATE-NUM REDEFINES WA-ACCEPT-DATE PIC 9(06).
018800     05  WA-CENTURY                  PIC 9(02).
018900
019000     05  WA-DATE.
019100         10  WA-MONTH                PIC 9(02).
019200         10  WA-DAY                  PIC 9(02).
019300         10  WA-YEAR                 PIC 9(04).
019400     05  WA-RUN-DATE REDEFINES WA-DATE PIC 9(08).
019500
019600     05  WA-AMOUNT-WORK-AREA.
019700         10  WA-AMOUNT-TEXT          PIC X(15).
019800     05  WA-AMOUNT-NUMERIC-VIEW REDEFINES WA-AMOUNT-WORK-AREA
019900                                      PIC 9(15).
020000
020100     05  WA-CLEAN-TEXT               PIC X(15).
020200     05  WA-ONE-CHAR                 PIC X(01).
020300     05  WA-LOAN-AMOUNT               PIC 9(11)V99.
020400
020500     05  WA-CUST-AVG-PER-LOAN        PIC 9(09)V99.
020600     05  WA-OVERALL-AVG-DISB         PIC 9(09)V99.
020700     05  WA-OVERALL-AVG-LOANS        PIC 9(03)V99.
020800
020900     05  WA-EDIT-MONEY               PIC ZZ,ZZZ,ZZZ,ZZ9.99.
021000     05  WA-EDIT-MONEY2              PIC ZZ,ZZZ,ZZZ,ZZ9.99.
021100     05  WA-EDIT-COUNT                PIC ZZZZ9.
021200     05  WA-EDIT-AVGNUM               PIC ZZZ9.99.
021300     05  FILLER                       PIC X(01).
021400
021500/
021600******************************************************************
021700*                                                                *
021800*                   WORKING REPORT LINE AREAS                    *
021900*                                                                *
022000******************************************************************
022100
022200 01  DISB-SUMMARY-LINE               PIC X(60).
022300 01  DISB-DETAIL-LINE                PIC X(90).
022400 01  DISB-OVERALL-LINE               PIC X(60).
022500
022600/
022700 PROCEDURE DIVISION.
022800*******************
022900******************************************************************
023000*                                                                *
023100*  MAIN-PROGRAM.  THIS IS THE MAIN PARAGRAPH OF THIS PROGRAM     *
023200*                                                                *
023300******************************************************************
023400
023500 MAIN-PROGRAM.
023600
023700     PERFORM A-100-INITIALIZATION.
023800     PERFORM C-100-MERGE-DRIVER THRU C-100-EXIT.
023900     PERFORM D-900-WRAP-UP.
024000     GOBACK.
024100
024200******************************************************************
024300*                                                                *
024400*                   HOUSEKEEPING PARAGRAPH FOLLOWS               *
024500*                                                                *
024600******************************************************************
024700
024800 A-100-INITIALIZATION.
024900
025000     INITIALIZE ACCUMULATORS.
025100
025200     SORT SORT-HEADER-FILE
025300         ON ASCENDING KEY SR-H-CUSTOMER-ID
025400         USING CRB-HEADER-FILE
025500         GIVING SORTED-HEADER-FILE.
025600
025700     SORT SORT-LOAN-FILE
025800         ON ASCENDING KEY SR-L-CUSTOMER-ID
025900         USING CRB-LOAN-FILE
026000         GIVING SORTED-LOAN-FILE.
026100
026200     ACCEPT WA-ACCEPT-DATE FROM DATE.
026300     IF WA-ACCEPT-YY < 50
026400         MOVE 20 TO WA-CENTURY
026500     ELSE
026600         MOVE 19 TO WA-CENTURY.
026700     MOVE WA-ACCEPT-MM TO WA-MONTH.
026800     MOVE WA-ACCEPT-DD TO WA-DAY.
026900     MOVE WA-CENTURY TO WA-YEAR(1:2).
027000     MOVE WA-ACCEPT-YY TO WA-YEAR(3:2).
027100
027200     OPEN INPUT SORTED-HEADER-FILE
027300                SORTED-LOAN-FILE
027400          OUTPUT DISB-SUMMARY-FILE
027500                 DISB-DETAIL-FILE
027600                 DISB-OVERALL-FILE.
027700
027800     MOVE SPACES TO DISB-SUMMARY-LINE.
027900     MOVE "CUSTOMER ID,TOTAL DISBURSED,NUMBER OF LOANS,"
028000         TO DISB-SUMMARY-LINE(1:44).
028100     MOVE "AVERAGE PER LOAN" TO DISB-SUMMARY-LINE(45:16).
028300     WRITE DISB-SUMMARY-RECORD FROM DISB-SUMMARY-LINE.
028400
028500     MOVE "CUSTOMER ID,LOAN TYPE,AMOUNT,DATE,STATUS"
028600         TO DISB-DETAIL-LINE.
028700     WRITE DISB-DETAIL-RECORD FROM DISB-DETAIL-LINE.
028800
028900     MOVE "METRIC,VALUE" TO DISB-OVERALL-LINE.
029000     WRITE DISB-OVERALL-RECORD FROM DISB-OVERALL-LINE.
029100
029200     MOVE 0 TO WA-CUST-TOTAL-DISBURSED.
029300     MOVE 0 TO WA-CUST-LOAN-COUNT.
029400
029500     READ SORTED-HEADER-FILE INTO CRB-HEADER-RECORD
029600         AT END
029700             MOVE HIGH-VALUES TO CH-CUSTOMER-ID.
029800
029900     READ SORTED-LOAN-FILE INTO CRB-LOAN-RECORD
030000         AT END
030100             MOVE HIGH-VALUES TO LN-CUSTOMER-ID.
030200
030300/
030400******************************************************************
030500*                                                                *
030600*          HEADER/LOAN MATCH-MERGE DRIVER PARAGRAPH              *
030700*                                                                *
030800******************************************************************
030900
031000 C-100-MERGE-DRIVER.
031100
031200     PERFORM C-200-MERGE-STEP THRU C-200-EXIT
031300         UNTIL CH-CUSTOMER-ID = HIGH-VALUES
031400           AND LN-CUSTOMER-ID = HIGH-VALUES.
031500
031600 C-100-EXIT.
031700     EXIT.
031800
031900******************************************************************
032000*                                                                *
032100*                     ONE MATCH-MERGE STEP                       *
032200*                                                                *
032300******************************************************************
032400
032500 C-200-MERGE-STEP.
032600
032700     EVALUATE TRUE
032800         WHEN CH-CUSTOMER-ID = LN-CUSTOMER-ID
032900             PERFORM C-300-POST-LOAN-TO-CUSTOMER THRU C-300-EXIT
033000         WHEN CH-CUSTOMER-ID < LN-CUSTOMER-ID
033100             PERFORM C-400-FINISH-CUSTOMER THRU C-400-EXIT
033200         WHEN OTHER
033300             PERFORM C-500-SKIP-ORPHAN-LOAN THRU C-500-EXIT.
033400
033500 C-200-EXIT.
033600     EXIT.
033700
033800/
033900******************************************************************
034000*                                                                *
034100*        POST ONE LOAN'S DISBURSED AMOUNT TO ITS CUSTOMER        *
034200*                                                                *
034300******************************************************************
034400
034500 C-300-POST-LOAN-TO-CUSTOMER.
034600
034700     PERFORM C-330-PARSE-AMOUNT THRU C-330-EXIT.
034800
034900     ADD WA-LOAN-AMOUNT TO WA-CUST-TOTAL-DISBURSED.
035000     ADD 1 TO WA-CUST-LOAN-COUNT.
035100
035200     PERFORM C-600-WRITE-DETAIL-ROW THRU C-600-EXIT.
035300
035400     READ SORTED-LOAN-FILE INTO CRB-LOAN-RECORD
035500         AT END
035600             MOVE HIGH-VALUES TO LN-CUSTOMER-ID.
035700
035800 C-300-EXIT.
035900     EXIT.
036000
036100******************************************************************
036200*                                                                *
036300*       PARSE ONE LOAN'S DISBURSED-AMOUNT TEXT TO A NUMBER       *
036400*                                                                *
036500******************************************************************
036600
036700 C-330-PARSE-AMOUNT.
036800
036900     MOVE LN-DISBURSED-AMT TO WA-AMOUNT-TEXT.
037000     MOVE 0 TO WA-WHOLE-NUM.
037100     MOVE 0 TO WA-FRAC-NUM.
037200
037300     IF WA-AMOUNT-NUMERIC-VIEW IS NUMERIC
037400         MOVE WA-AMOUNT-NUMERIC-VIEW TO WA-WHOLE-NUM
037500     ELSE
037600         PERFORM C-340-STRIP-AMOUNT-TEXT THRU C-340-EXIT.
037700
037800     COMPUTE WA-LOAN-AMOUNT =
037900         WA-WHOLE-NUM + (WA-FRAC-NUM / 100).
038000
038100 C-330-EXIT.
038200     EXIT.
038300
038400/
038500******************************************************************
038600*                                                                *
038700*     STRIP COMMAS/CURRENCY SYMBOLS, KEEPING DIGITS AND "."      *
038800*                                                                *
038900******************************************************************
039000
039100 C-340-STRIP-AMOUNT-TEXT.
039200
039300     MOVE SPACES TO WA-CLEAN-TEXT.
039400     MOVE 1 TO WA-CLEAN-PTR.
039500
039600     PERFORM C-350-SCAN-ONE-CHAR THRU C-350-EXIT
039700         VARYING WA-CHAR-SUB FROM 1 BY 1 UNTIL WA-CHAR-SUB > 15.
039800
039900     IF WA-CLEAN-TEXT NOT = SPACES
040000         UNSTRING WA-CLEAN-TEXT DELIMITED BY "."
040100             INTO WA-WHOLE-NUM WA-FRAC-NUM.
040200
040300 C-340-EXIT.
040400     EXIT.
040500
040600 C-350-SCAN-ONE-CHAR.
040700
040800     MOVE WA-AMOUNT-TEXT(WA-CHAR-SUB:1) TO WA-ONE-CHAR.
040900
041000     IF WA-ONE-CHAR IS NUMERIC OR WA-ONE-CHAR = "."
041100         MOVE WA-ONE-CHAR TO WA-CLEAN-TEXT(WA-CLEAN-PTR:1)
041200         ADD 1 TO WA-CLEAN-PTR.
041300
041400 C-350-EXIT.
041500     EXIT.
041600
041700/
041800******************************************************************
041900*                                                                *
042000*         WRITE ONE CUSTOMER SUMMARY ROW, ADVANCE HEADER         *
042100*                                                                *
042200******************************************************************
042300
042400 C-400-FINISH-CUSTOMER.
042500
042600     PERFORM C-700-WRITE-SUMMARY-ROW THRU C-700-EXIT.
042700
042800     ADD WA-CUST-TOTAL-DISBURSED TO AC-GRAND-DISBURSED.
042900     ADD WA-CUST-LOAN-COUNT TO AC-GRAND-LOAN-COUNT.
043000     ADD 1 TO AC-CUSTOMER-COUNT.
043100
043200     MOVE 0 TO WA-CUST-TOTAL-DISBURSED.
043300     MOVE 0 TO WA-CUST-LOAN-COUNT.
043400
043500     READ SORTED-HEADER-FILE INTO CRB-HEADER-RECORD
043600         AT END
043700             MOVE HIGH-VALUES TO CH-CUSTOMER-ID.
043800
043900 C-400-EXIT.
044000     EXIT.
044100
044200******************************************************************
044300*                                                                *
044400*           SKIP A LOAN RECORD WITH NO MATCHING HEADER           *
044500*                                                                *
044600******************************************************************
044700
044800 C-500-SKIP-ORPHAN-LOAN.
044900
045000     DISPLAY "CRB220 - ORPHAN LOAN SKIPPED, CUSTOMER ID "
045100         LN-CUSTOMER-ID.
045200     ADD 1 TO AC-SKIPPED-COUNT.
045300
045400     READ SORTED-LOAN-FILE INTO CRB-LOAN-RECORD
045500         AT END
045600             MOVE HIGH-VALUES TO LN-CUSTOMER-ID.
045700
045800 C-500-EXIT.
045900     EXIT.
046000
046100/
046200******************************************************************
046300*                                                                *
046400*                  WRITE ONE LOAN DETAIL ROW                     *
046500*                                                                *
046600******************************************************************
046700
046800 C-600-WRITE-DETAIL-ROW.
046900
047000     MOVE WA-LOAN-AMOUNT TO WA-EDIT-MONEY.
047100
047200     MOVE SPACES TO DISB-DETAIL-LINE.
047300     STRING CH-CUSTOMER-ID DELIMITED BY SIZE
047400            "," DELIMITED BY SIZE
047500            LN-ACCOUNT-TYPE DELIMITED BY SIZE
047600            "," DELIMITED BY SIZE
047700            WA-EDIT-MONEY DELIMITED BY SIZE
047800            "," DELIMITED BY SIZE
047900            LN-DISBURSED-DATE DELIMITED BY SIZE
048000            "," DELIMITED BY SIZE
048100            LN-ACCOUNT-STATUS DELIMITED BY SIZE
048200         INTO DISB-DETAIL-LINE.
048300
048400     WRITE DISB-DETAIL-RECORD FROM DISB-DETAIL-LINE.
048500
048600 C-600-EXIT.
048700     EXIT.
048800
048900******************************************************************
049000*                                                                *
049100*                  WRITE ONE CUSTOMER SUMMARY ROW                *
049200*                                                                *
049300******************************************************************
049400
049500 C-700-WRITE-SUMMARY-ROW.
049600
049700     IF WA-CUST-LOAN-COUNT = 0
049800         MOVE 0 TO WA-CUST-AVG-PER-LOAN
049900     ELSE
050000         COMPUTE WA-CUST-AVG-PER-LOAN ROUNDED =
050100             WA-CUST-TOTAL-DISBURSED / WA-CUST-LOAN-COUNT.
050200
050300     MOVE WA-CUST-TOTAL-DISBURSED TO WA-EDIT-MONEY.
050400     MOVE WA-CUST-LOAN-COUNT TO WA-EDIT-COUNT.
050500     MOVE WA-CUST-AVG-PER-LOAN TO WA-EDIT-MONEY2.
050600
050700     MOVE SPACES TO DISB-SUMMARY-LINE.
050800     STRING CH-CUSTOMER-ID DELIMITED BY SIZE
050900            "," DELIMITED BY SIZE
051000            WA-EDIT-MONEY DELIMITED BY SIZE
051100            "," DELIMITED BY SIZE
051200            WA-EDIT-COUNT DELIMITED BY SIZE
051300            "," DELIMITED BY SIZE
051400            WA-EDIT-MONEY2 DELIMITED BY SIZE
051500         INTO DISB-SUMMARY-LINE.
051600
051700     WRITE DISB-SUMMARY-RECORD FROM DISB-SUMMARY-LINE.
051800
051900 C-700-EXIT.
052000     EXIT.
052100
052200/
052300******************************************************************
052400*                                                                *
052500*                      END OF JOB PARAGRAPH                      *
052600*                                                                *
052700******************************************************************
052800
052900 D-900-WRAP-UP.
053000
053100     IF AC-CUSTOMER-COUNT = 0
053200         MOVE 0 TO WA-OVERALL-AVG-DISB
053300         MOVE 0 TO WA-OVERALL-AVG-LOANS
053400     ELSE
053500         COMPUTE WA-OVERALL-AVG-DISB ROUNDED =
053600             AC-GRAND-DISBURSED / AC-CUSTOMER-COUNT
053700         COMPUTE WA-OVERALL-AVG-LOANS ROUNDED =
053800             AC-GRAND-LOAN-COUNT / AC-CUSTOMER-COUNT.
053900
054000     MOVE AC-GRAND-DISBURSED TO WA-EDIT-MONEY.
054100     MOVE SPACES TO DISB-OVERALL-LINE.
054200     STRING "TOTAL DISBURSED ACROSS ALL CUSTOMERS,"
054300                DELIMITED BY SIZE
054400            WA-EDIT-MONEY DELIMITED BY SIZE
054500         INTO DISB-OVERALL-LINE.
054600     WRITE DISB-OVERALL-RECORD FROM DISB-OVERALL-LINE.
054700
054800     MOVE WA-OVERALL-AVG-DISB TO WA-EDIT-MONEY.
054900     MOVE SPACES TO DISB-OVERALL-LINE.
055000     STRING "AVERAGE DISBURSED PER CUSTOMER," DELIMITED BY SIZE
055100            WA-EDIT-MONEY DELIMITED BY SIZE
055200         INTO DISB-OVERALL-LINE.
055300     WRITE DISB-OVERALL-RECORD FROM DISB-OVERALL-LINE.
055400
055500     MOVE WA-OVERALL-AVG-LOANS TO WA-EDIT-AVGNUM.
055600     MOVE SPACES TO DISB-OVERALL-LINE.
055700     STRING "AVERAGE NUMBER OF LOANS PER CUSTOMER,"
055800                DELIMITED BY SIZE
055900            WA-EDIT-AVGNUM DELIMITED BY SIZE
056000         INTO DISB-OVERALL-LINE.
056100     WRITE DISB-OVERALL-RECORD FROM DISB-OVERALL-LINE.
056200
056300     CLOSE DISB-SUMMARY-FILE
056400           DISB-DETAIL-FILE
056500           DISB-OVERALL-FILE.
056600
056700     DISPLAY " ".
056800     DISPLAY "CRB220 - DISBURSEMENT ANALYSIS HAS TERMINATED".
056900     DISPLAY "CRB220 - RUN DATE            : " WA-RUN-DATE.
057000     DISPLAY "CRB220 - SYSTEM DATE (YYMMDD) : "
057100         WA-ACCEPT-DATE-NUM.
057200     DISPLAY "CRB220 - CUSTOMERS ANALYZED   : " AC-CUSTOMER-COUNT.
057300     DISPLAY "CRB220 - ORPHAN LOANS SKIPPED  : " AC-SKIPPED-COUNT.
057400     DISPLAY " ".
057500
057600******************************************************************
057700*                         END OF PROGRAM                         *
057800******************************************************************
057900/
058000
058100
058200
