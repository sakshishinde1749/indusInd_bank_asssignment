000100 IDENTIFICATION DIVISION.
000200************************
000300
000400 PROGRAM-ID. CRB900.
000500 AUTHOR. J. PELLETIER.
000600 INSTALLATION. CONSUMER RISK SYSTEMS.
000700 DATE-WRITTEN. JUNE 14 1995.
000800 DATE-COMPILED.
000900 SECURITY. CONFIDENTIAL - BANK INTERNAL USE ONLY.
001000******************************************************************
001100*                                                                *
001200*                        CHANGE LOG                              *
001300*                                                                *
001400*   DATE       BY            REQUEST    DESCRIPTION              *
001500*   ---------  ------------  ---------  ----------------------- *
001600*   1995-06-14 J.PELLETIER   CR95098    ORIGINAL PROGRAM.  CALLS *CR95098 
001700*                            THE FORMATTER AND THE THREE         *
001800*                            ANALYSIS STEPS IN ONE RUN UNIT SO   *
001900*                            OPERATIONS CAN SCHEDULE ONE JOB     *
002000*                            INSTEAD OF FOUR.                    *
002100*   1998-11-23 D.OKONKWO     Y2K0098    YEAR 2000 REMEDIATION -  *Y2K0098 
002200*                            RUN-DATE WORK AREA EXPANDED TO A    *
002300*                            4-DIGIT YEAR WITH CENTURY WINDOW.   *
002400*   1999-01-14 D.OKONKWO     Y2K0112    Y2K RETEST - NO FURTHER  *Y2K0112 
002500*                            CHANGES REQUIRED.                  *
002600*   2005-09-08 M.SUDDERTH    CR05174    A BAD RETURN CODE FROM   *CR05174 
002700*                            ONE STEP NO LONGER SKIPS THE STEPS  *
002800*                            BEHIND IT - EACH STEP IS CALLED     *
002900*                            AND LOGGED INDEPENDENTLY.           *
003000*   2019-02-11 T.NAKAGAWA    CR19033    CRB100/200/210/220 NOW   *CR19033 
003100*                            RETURN VIA GOBACK SO THIS DRIVER    *
003200*                            CAN CALL THEM DIRECTLY - PREVIOUSLY *
003300*                            THIS PROGRAM COULD ONLY EXIST ON    *
003400*                            PAPER AS A JCL PROC.                *
003500*                                                                *
003600******************************************************************
003700*                                                                *
003800*                      PROGRAM NARRATIVE                         *
003900*                                                                *
004000*    CRB900 IS THE NIGHTLY PIPELINE DRIVER.  IT CALLS THE REPORT *
004100*    FORMATTER (CRB100) TO BUILD THE NORMALIZED HEADER AND LOAN  *
004200*    FILES, THEN CALLS THE THREE ANALYSIS STEPS - DPD (CRB200),  *
004300*    MAX-DPD-MONTHS (CRB210) AND DISBURSEMENT (CRB220) - AGAINST *
004400*    THOSE FILES.  EACH STEP RUNS WHETHER OR NOT AN EARLIER STEP *
004500*    CAME BACK WITH A BAD RETURN CODE; A WARNING IS LOGGED BUT   *
004600*    THE REMAINING STEPS STILL GET THEIR CHANCE.                 *
004700*                                                                *
004800*        CALLS:    CRB100  -  REPORT FORMATTER                  *
004900*                  CRB200  -  DPD ANALYSIS                      *
005000*                  CRB210  -  MAX-DPD-MONTHS ANALYSIS            *
005100*                  CRB220  -  DISBURSEMENT ANALYSIS              *
005200*                                                                *
005300******************************************************************
005400
005500 ENVIRONMENT DIVISION.
005600**********************
005700
005800 CONFIGURATION SECTION.
005900**********************
006000
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     CLASS NUMERIC-TEXT-CLASS IS "0" THRU "9"
006400     UPSI-0 ON STATUS IS CRB-RERUN-REQUESTED
006500            OFF STATUS IS CRB-NORMAL-RUN.
006600
006700 INPUT-OUTPUT SECTION.
006800**********************
006900
007000 FILE-CONTROL.
007100*    CRB900 HAS NO FILES OF ITS OWN - ALL I-O BELONGS TO THE
007200*    STEPS IT CALLS.
007300
007400/
007500 DATA DIVISION.
007600***************
007700
007800 WORKING-STORAGE SECTION.
007900************************
008000
008100******************************************************************
008200*                                                                *
008300*                      WORK AREA FIELDS                          *
008400*                                                                *
008500******************************************************************
008600
008700 01  WORK-AREA.
008800     05  WA-ACCEPT-DATE.
008900         10  WA-ACCEPT-YY            PIC 9(02).
009000         10  WA-ACCEPT-MM            PIC 9(02).
009100         10  WA-ACCEPT-DD            PIC 9(02).
009200     05  WA-ACCEPT-DATE-NUM REDEFINES WA-ACCEPT-DATE PIC 9(06).
009300     05  WA-CENTURY                  PIC 9(02).
009400
009500     05  WA-DATE.
009600         10  WA-MONTH                PIC 9(02).
009700         10  WA-DAY                  PIC 9(02).
009800         10  WA-YEAR                 PIC 9(04).
009900     05  WA-RUN-DATE REDEFINES WA-DATE PIC 9(08).
010000
010100     05  WA-STEP-RETURN-CODE         PIC S9(04) COMP.
010200     05  WA-STEP-COUNT-OK            PIC 9(02) COMP.
010300     05  WA-STEP-COUNT-WARN          PIC 9(02) COMP.
010400     05  WA-STEP-SUB                 PIC 9(02) COMP.
010500     05  FILLER                      PIC X(01).
010600
010700******************************************************************
010800*                                                                *
010900*       STEP-NAME TABLE - USED ONLY FOR THE CONSOLE LOG          *
011000*                                                                *
011100******************************************************************
011200
011300 01  STEP-NAME-DATA.
011400     05  FILLER  PIC X(26) VALUE "CRB100 REPORT FORMATTER  ".
011500     05  FILLER  PIC X(26) VALUE "CRB200 DPD ANALYSIS      ".
011600     05  FILLER  PIC X(26) VALUE "CRB210 MAX-DPD ANALYSIS  ".
011700     05  FILLER  PIC X(26) VALUE "CRB220 DISBURSEMENT ANAL.".
011800
011900 01  STEP-NAME-TABLE REDEFINES STEP-NAME-DATA.
012000     05  STEP-NAME-ENTRY OCCURS 4 TIMES INDEXED BY STEP-INDEX.
012100         10  STEP-NAME                PIC X(26).
012200
012300/
012400 PROCEDURE DIVISION.
012500*******************
012600******************************************************************
012700*                                                                *
012800*  MAIN-PROGRAM.  THIS IS THE MAIN PARAGRAPH OF THIS PROGRAM     *
012900*                                                                *
013000******************************************************************
013100
013200 MAIN-PROGRAM.
013300
013400     PERFORM A-100-INITIALIZATION.
013500     PERFORM B-100-RUN-FORMATTER.
013600     PERFORM B-200-RUN-DPD-ANALYSIS.
013700     PERFORM B-300-RUN-MAX-DPD-ANALYSIS.
013800     PERFORM B-400-RUN-DISBURSEMENT-ANALYSIS.
013900     PERFORM C-900-WRAP-UP.
014000     STOP RUN.
014100
014200******************************************************************
014300*                                                                *
014400*                   HOUSEKEEPING PARAGRAPH FOLLOWS               *
014500*                                                                *
014600******************************************************************
014700
014800 A-100-INITIALIZATION.
014900
015000     MOVE 0 TO WA-STEP-COUNT-OK.
015100     MOVE 0 TO WA-STEP-COUNT-WARN.
015200
015300     ACCEPT WA-ACCEPT-DATE FROM DATE.
015400     IF WA-ACCEPT-YY < 50
015500         MOVE 20 TO WA-CENTURY
015600     ELSE
015700         MOVE 19 TO WA-CENTURY.
015800     MOVE WA-ACCEPT-MM TO WA-MONTH.
015900     MOVE WA-ACCEPT-DD TO WA-DAY.
016000     MOVE WA-CENTURY TO WA-YEAR(1:2).
016100     MOVE WA-ACCEPT-YY TO WA-YEAR(3:2).
016200
016300     DISPLAY " ".
016400     DISPLAY "CRB900 - NIGHTLY CREDIT BUREAU PIPELINE STARTING".
016500     DISPLAY "CRB900 - RUN DATE             : " WA-RUN-DATE.
016600     DISPLAY "CRB900 - SYSTEM DATE (YYMMDD)  : "
016700         WA-ACCEPT-DATE-NUM.
016800     DISPLAY " ".
016900
017000/
017100******************************************************************
017200*                                                                *
017300*                  STEP 1 - RUN THE FORMATTER                    *
017400*                                                                *
017500******************************************************************
017600
017700 B-100-RUN-FORMATTER.
017800
017900     MOVE 1 TO WA-STEP-SUB.
018000     SET STEP-INDEX TO WA-STEP-SUB.
018100     DISPLAY "CRB900 - STARTING STEP: " STEP-NAME(STEP-INDEX).
018200
018300     CALL "CRB100".
018400     MOVE RETURN-CODE TO WA-STEP-RETURN-CODE.
018500
018600     PERFORM C-800-LOG-STEP-RESULT THRU C-800-EXIT.
018700
018800******************************************************************
018900*                                                                *
019000*                  STEP 2 - RUN THE DPD ANALYSIS                 *
019100*                                                                *
019200******************************************************************
019300
019400 B-200-RUN-DPD-ANALYSIS.
019500
019600     MOVE 2 TO WA-STEP-SUB.
019700     SET STEP-INDEX TO WA-STEP-SUB.
019800     DISPLAY "CRB900 - STARTING STEP: " STEP-NAME(STEP-INDEX).
019900
020000     CALL "CRB200".
020100     MOVE RETURN-CODE TO WA-STEP-RETURN-CODE.
020200
020300     PERFORM C-800-LOG-STEP-RESULT THRU C-800-EXIT.
020400
020500******************************************************************
020600*                                                                *
020700*              STEP 3 - RUN THE MAX-DPD-MONTHS ANALYSIS          *
020800*                                                                *
020900******************************************************************
021000
021100 B-300-RUN-MAX-DPD-ANALYSIS.
021200
021300     MOVE 3 TO WA-STEP-SUB.
021400     SET STEP-INDEX TO WA-STEP-SUB.
021500     DISPLAY "CRB900 - STARTING STEP: " STEP-NAME(STEP-INDEX).
021600
021700     CALL "CRB210".
021800     MOVE RETURN-CODE TO WA-STEP-RETURN-CODE.
021900
022000     PERFORM C-800-LOG-STEP-RESULT THRU C-800-EXIT.
022100
022200******************************************************************
022300*                                                                *
022400*               STEP 4 - RUN THE DISBURSEMENT ANALYSIS           *
022500*                                                                *
022600******************************************************************
022700
022800 B-400-RUN-DISBURSEMENT-ANALYSIS.
022900
023000     MOVE 4 TO WA-STEP-SUB.
023100     SET STEP-INDEX TO WA-STEP-SUB.
023200     DISPLAY "CRB900 - STARTING STEP: " STEP-NAME(STEP-INDEX).
023300
023400     CALL "CRB220".
023500     MOVE RETURN-CODE TO WA-STEP-RETURN-CODE.
023600
023700     PERFORM C-800-LOG-STEP-RESULT THRU C-800-EXIT.
023800
023900/
024000******************************************************************
024100*                                                                *
024200*        LOG ONE STEP'S RETURN CODE - NEVER STOPS THE RUN        *
024300*                                                                *
024400******************************************************************
024500
024600 C-800-LOG-STEP-RESULT.
024700
024800     IF WA-STEP-RETURN-CODE = ZERO
024900         ADD 1 TO WA-STEP-COUNT-OK
025000         DISPLAY "CRB900 - STEP COMPLETE : "
025100             STEP-NAME(STEP-INDEX)
025200     ELSE
025300         ADD 1 TO WA-STEP-COUNT-WARN
025400         DISPLAY "CRB900 - STEP WARNING, RETURN CODE "
025500             WA-STEP-RETURN-CODE " ON: " STEP-NAME(STEP-INDEX)
025600         DISPLAY "CRB900 - REMAINING STEPS WILL STILL RUN".
025700
025800 C-800-EXIT.
025900     EXIT.
026000
026100******************************************************************
026200*                                                                *
026300*                      END OF JOB PARAGRAPH                      *
026400*                                                                *
026500******************************************************************
026600
026700 C-900-WRAP-UP.
026800
026900     DISPLAY " ".
027000     DISPLAY "CRB900 - NIGHTLY CREDIT BUREAU PIPELINE COMPLETE".
027100     DISPLAY "CRB900 - STEPS COMPLETED OK   : " WA-STEP-COUNT-OK.
027200     DISPLAY "CRB900 - STEPS WITH WARNINGS  : "
027300         WA-STEP-COUNT-WARN.
027400     DISPLAY " ".
027500
027600******************************************************************
027700*                         END OF PROGRAM                         *
027800******************************************************************
027900/
028000
